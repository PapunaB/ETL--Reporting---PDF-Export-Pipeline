000100******************************************************************        
000200* SALRAWCP  -  RAW SALES ORDER TRANSACTION RECORD                *        
000300*                                                                *        
000400* DESCRIBES ONE LINE OF THE NIGHTLY RAW SALES EXTRACT AS         *        
000500* CAPTURED BY SALXTRC FROM THE ORDER-ENTRY DOWNLOAD.  FIELDS     *        
000600* ARRIVE AS DELIMITED TEXT AND MAY BE BLANK, SHORT, OR           *        
000700* OTHERWISE DIRTY -- THAT IS WHY THE AMOUNT AND DATE FIELDS      *        
000800* CARRY ALPHANUMERIC REDEFINITIONS FOR VALIDATION BEFORE USE.    *        
000900*                                                                *        
001000* COPYBOOK CHANGE LOG                                            *        
001100*   03/14/99  RPK  CR-1190  ORIGINAL CUT, 6 SOURCE FIELDS.       *        
001200*   11/02/99  RPK  CR-1204  ADDED EXPANSION RESERVE, TRAILER.    *        
001300*   06/09/00  DLH  CR-1255  ADDED :TAG:-SALES-AMOUNT-AN REDEFINE *        
001400*                           SO SALXFRM CAN TEST NUMERIC CLASS.   *        
001500*   09/02/01  DLH  CR-1318  PARAMETERIZED THE PREFIX (WAS RAW-)  *        
001600*                           SO SALXFRM CAN SORT-DEDUP THE SAME   *        
001700*                           LAYOUT UNDER A SECOND PREFIX.        *        
001800******************************************************************        
001900 01  :TAG:-SALES-REC.                                                     
002000*----------------------------------------------------------------*        
002100*    KEY AND IDENTIFYING FIELDS                                  *        
002200*----------------------------------------------------------------*        
002300     05  :TAG:-ORDER-ID          PIC 9(9).                                
002400     05  :TAG:-ORDER-ID-AN REDEFINES :TAG:-ORDER-ID                       
002500                                  PIC X(9).                               
002600*----------------------------------------------------------------*        
002700*    DESCRIPTIVE FIELDS - MAY ARRIVE BLANK, DEFAULTED BY         *        
002800*    SALXFRM (SEE CLEANSING RULES IN THAT PROGRAM).              *        
002900*----------------------------------------------------------------*        
003000     05  :TAG:-AFFILIATE-NAME    PIC X(20).                               
003100     05  :TAG:-CATEGORY          PIC X(15).                               
003200*----------------------------------------------------------------*        
003300*    FINANCIAL FIELDS                                            *        
003400*----------------------------------------------------------------*        
003500     05  :TAG:-SALES-AMOUNT      PIC S9(7)V99.                            
003600     05  :TAG:-SALES-AMOUNT-AN REDEFINES :TAG:-SALES-AMOUNT               
003700                                  PIC X(9).                               
003800     05  :TAG:-CURRENCY          PIC X(3).                                
003900*----------------------------------------------------------------*        
004000*    ORDER DATE - EXTERNAL FORM IS YYYY-MM-DD.  THE REDEFINE     *        
004100*    BELOW LETS SALXFRM PICK OFF YEAR/MONTH/DAY WITHOUT AN       *        
004200*    UNSTRING ONCE THE HYPHENS HAVE BEEN VERIFIED.               *        
004300*----------------------------------------------------------------*        
004400     05  :TAG:-ORDER-DATE        PIC X(10).                               
004500     05  :TAG:-ORDER-DATE-PARTS REDEFINES :TAG:-ORDER-DATE.               
004600         10  :TAG:-OD-YYYY       PIC X(4).                                
004700         10  :TAG:-OD-DASH1      PIC X(1).                                
004800         10  :TAG:-OD-MM         PIC X(2).                                
004900         10  :TAG:-OD-DASH2      PIC X(1).                                
005000         10  :TAG:-OD-DD         PIC X(2).                                
005100*----------------------------------------------------------------*        
005200*    CONTROL / AUDIT TRAILER - POPULATED BY SALXTRC, NOT PART    *        
005300*    OF THE INBOUND FEED.                                        *        
005400*----------------------------------------------------------------*        
005500     05  :TAG:-EXTRACT-SEQ-NO    PIC 9(7) COMP-3.                         
005600     05  :TAG:-EXTRACT-RUN-DATE  PIC 9(8) COMP-3.                         
005700     05  :TAG:-REC-STATUS        PIC X(1).                                
005800         88  :TAG:-REC-OK             VALUE 'O'.                          
005900         88  :TAG:-REC-SUSPECT        VALUE 'S'.                          
006000*----------------------------------------------------------------*        
006100*    RESERVE FOR FUTURE ORDER-ENTRY FIELDS NOT YET FED BY THE    *        
006200*    UPSTREAM SYSTEM (SALES-REGION, CHANNEL-CODE).  DO NOT       *        
006300*    REMOVE -- KEEPS RECORD LENGTH STABLE ACROSS RELEASES.       *        
006400*----------------------------------------------------------------*        
006500     05  FILLER                  PIC X(18).                               
