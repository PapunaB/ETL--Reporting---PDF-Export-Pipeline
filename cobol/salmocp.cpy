000100******************************************************************        
000200* SALMOCP  -  MONTHLY SALES TREND EXTRACT RECORD                 *        
000300*                                                                *        
000400* ONE ROW PER MONTH KEY ("YYYY-MM" OR "UNKNOWN"), WRITTEN BY     *        
000500* SALXRPT TO THE MONTHLY EXTRACT FILE SALMOEXT IN ASCENDING      *        
000600* MONTH ORDER, "UNKNOWN" SORTING LAST.                           *        
000700*                                                                *        
000800* COPYBOOK CHANGE LOG                                            *        
000900*   04/02/99  RPK  CR-1191  ORIGINAL CUT.                        *        
001000******************************************************************        
001100 01  MO-EXTRACT-REC.                                                      
001200     05  MO-MONTH                PIC X(7).                                
001300     05  FILLER                  PIC X(2)  VALUE SPACES.                  
001400     05  MO-TOTAL-SALES-USD      PIC S9(11)V99.                           
001500     05  FILLER                  PIC X(22) VALUE SPACES.                  
