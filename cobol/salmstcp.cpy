000100******************************************************************        
000200* SALMSTCP  -  CLEANSED / MASTER SALES ORDER RECORD              *        
000300*                                                                *        
000400* THIS IS THE RECORD SHAPE FOR                                   *        
000500*   (1) THE CLEANSED WORK FILE SALXFRM HANDS TO SALXLOD, AND     *        
000600*   (2) EVERY RECORD IN THE MASTER SALES STORE (SALESMST),       *        
000700*       KEYED ON :TAG:-ORDER-ID.                                 *        
000800* SALXLOD COPIES THIS BOOK TWICE UNDER TWO PREFIXES (CWK- FOR    *        
000900* THE INCOMING WORK RECORD, MST- FOR THE INDEXED MASTER FILE)    *        
001000* THE SAME WAY SAM1 ONCE SHARED CUSTCOPY BETWEEN ITS INPUT AND   *        
001100* OUTPUT CUSTOMER RECORDS.                                       *        
001200*                                                                *        
001300* COPYBOOK CHANGE LOG                                            *        
001400*   03/20/99  RPK  CR-1190  ORIGINAL CUT.                        *        
001500*   11/09/99  RPK  CR-1204  ADDED POSTED-TIMESTAMP, REC-STATUS.  *        
001600*   06/14/00  DLH  CR-1255  ADDED EXCHANGE-RATE-USED FOR AUDIT.  *        
001700*   02/02/01  DLH  CR-1310  ADDED DEDUP-FLAG, EXPANSION RESERVE. *        
001800******************************************************************        
001900 01  :TAG:-SALES-REC.                                                     
002000*----------------------------------------------------------------*        
002100*    KEY                                                         *        
002200*----------------------------------------------------------------*        
002300     05  :TAG:-ORDER-ID          PIC 9(9).                                
002400*----------------------------------------------------------------*        
002500*    CLEANSED DESCRIPTIVE FIELDS - DEFAULTS ALREADY APPLIED      *        
002600*    BY SALXFRM (UNKNOWN AFFILIATE, UNCATEGORIZED CATEGORY).     *        
002700*----------------------------------------------------------------*        
002800     05  :TAG:-AFFILIATE-NAME    PIC X(20).                               
002900     05  :TAG:-CATEGORY          PIC X(15).                               
003000*----------------------------------------------------------------*        
003100*    FINANCIAL FIELDS - ORIGINAL CURRENCY AND CONVERTED USD.     *        
003200*----------------------------------------------------------------*        
003300     05  :TAG:-SALES-AMOUNT      PIC S9(7)V99.                            
003400     05  :TAG:-CURRENCY          PIC X(3).                                
003500     05  :TAG:-SALES-AMOUNT-USD  PIC S9(9)V99.                            
003600     05  :TAG:-EXCHANGE-RATE-USED                                         
003700                                  PIC 9(3)V9(6) COMP-3.                   
003800*----------------------------------------------------------------*        
003900*    ORDER DATE - NORMALIZED TO YYYY-MM-DD, OR THE RUN DATE      *        
004000*    WHEN THE INBOUND DATE WAS BLANK OR UNPARSEABLE.  MONTH      *        
004100*    IS THE DERIVED "YYYY-MM" KEY USED BY THE MONTHLY TREND      *        
004200*    SECTION OF THE EXECUTIVE REPORT, OR "UNKNOWN".              *        
004300*----------------------------------------------------------------*        
004400     05  :TAG:-ORDER-DATE        PIC X(10).                               
004500     05  :TAG:-ORDER-DATE-PARTS REDEFINES :TAG:-ORDER-DATE.               
004600         10  :TAG:-OD-YYYY       PIC 9(4).                                
004700         10  :TAG:-OD-DASH1      PIC X(1).                                
004800         10  :TAG:-OD-MM         PIC 9(2).                                
004900         10  :TAG:-OD-DASH2      PIC X(1).                                
005000         10  :TAG:-OD-DD         PIC 9(2).                                
005100     05  :TAG:-MONTH             PIC X(7).                                
005200*----------------------------------------------------------------*        
005300*    LOAD / AUDIT CONTROL - SET BY SALXLOD AT POSTING TIME.      *        
005400*----------------------------------------------------------------*        
005500     05  :TAG:-POSTED-RUN-DATE   PIC 9(8) COMP-3.                         
005600     05  :TAG:-POSTED-TIMESTAMP  PIC X(19).                               
005700     05  :TAG:-DEDUP-FLAG        PIC X(1).                                
005800         88  :TAG:-FIRST-OCCURRENCE     VALUE 'F'.                        
005900         88  :TAG:-DUPLICATE-SEEN       VALUE 'D'.                        
006000     05  :TAG:-REC-STATUS        PIC X(1).                                
006100         88  :TAG:-REC-ACTIVE         VALUE 'A'.                          
006200         88  :TAG:-REC-SUPERSEDED     VALUE 'S'.                          
006300     05  :TAG:-SOURCE-SYSTEM     PIC X(8).                                
006400*----------------------------------------------------------------*        
006500*    RESERVE FOR FUTURE FIELDS (DISCOUNT-CODE, SALES-REP-ID)     *        
006600*    ONCE THE ORDER-ENTRY FEED CARRIES THEM.  DO NOT REMOVE --   *        
006700*    KEEPS THE MASTER RECORD LENGTH STABLE ACROSS RELEASES.      *        
006800*----------------------------------------------------------------*        
006900     05  FILLER                  PIC X(30).                               
