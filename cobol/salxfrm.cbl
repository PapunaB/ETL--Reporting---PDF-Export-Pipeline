000100******************************************************************        
000200* SALXFRM  -  SALES TRANSFORMER                                  *        
000300*                                                                *        
000400* THE CLEANSING ENGINE.  SORTS THE RAW WORK FILE SALXTRC BUILT   *        
000500* (SALXWORK) BY ORDER-ID/EXTRACT-SEQ-NO SO DUPLICATE ORDER-IDS   *        
000600* SIT TOGETHER WITH THE FIRST-ARRIVED COPY FIRST, THEN WALKS     *        
000700* THE SORTED FILE APPLYING THE DEFAULTING, DATE-NORMALIZATION,   *        
000800* CURRENCY-CONVERSION AND DUPLICATE-ELIMINATION RULES, WRITING   *        
000900* ONE SALMSTCP RECORD PER FIRST-SEEN ORDER TO THE CLEANSED WORK  *        
001000* FILE (SALCWORK) FOR SALXLOD TO POST.  RATES COME FROM THE      *        
001100* WORK FILE SALXRAT BUILT (SALRWORK), LOADED ENTIRELY INTO A     *        
001200* SMALL TABLE SINCE THERE ARE ONLY A HANDFUL OF CURRENCIES.      *        
001300*                                                                *        
001400* THIS PROGRAM HAS NO SAM1/SAM3ABND ANCESTOR.  THE SORT/DEDUP    *        
001500* TECHNIQUE IS THE STANDARD SHOP IDIOM FOR ELIMINATING DUPLICATE *        
001600* KEYS WITHOUT AN IN-MEMORY TABLE OF UNBOUNDED SIZE.             *        
001700*                                                                *        
001800* CALLED BY SALBATCH AS THE TRANSFORM PHASE.                     *        
001900*                                                                *        
002000* CHANGE LOG                                                     *        
002100*   05/15/90  RPK            ORIGINAL CUT - DEFAULTING AND DATE  *        
002200*                            NORMALIZATION ONLY, NO CURRENCY     *        
002300*                            CONVERSION (ALL SALES WERE USD).    *        
002400*   07/08/94  RPK  CR-0780   ADDED 530-CONVERT-CURRENCY AND THE  *        
002500*                            RATE TABLE LOOKUP AGAINST SALRWORK. *        
002600*   01/11/99  RPK  CR-1175   Y2K - MONTH KEY NOW CARRIES A 4-    *        
002700*                            DIGIT YEAR (WAS YY).                *        
002800*   03/20/99  RPK  CR-1190   CONVERTED WORK FILE LAYOUTS TO THE  *        
002900*                            SALRAWCP / SALMSTCP COPYBOOKS.      *        
003000*   07/19/99  RPK  CR-1204   ADDED 540-CHECK-DUPLICATE VIA THE   *        
003100*                            SORT/SEQ-NO TECHNIQUE (WAS A        *        
003200*                            'LAST ONE WINS' OVERWRITE BEFORE).  *        
003300*   06/14/00  DLH  CR-1255   ROUND USD CONVERSION TO THE NEAREST *        
003400*                            CENT INSTEAD OF TRUNCATING.         *        
003450*   02/11/04  JWT  CR-1417   530-CONVERT-CURRENCY WAS MULTIPLYING*        
003460*                            BY THE RATE INSTEAD OF DIVIDING --  *        
003470*                            EVERY FOREIGN ORDER POSTED LOW.     *        
003480*                            ALSO CORRECTED THE BLANK-AFFILIATE  *        
003490*                            DEFAULT TO 'UNKNOWN' TO MATCH THE   *        
003495*                            CATEGORY/MONTH DEFAULTING RULE.     *        
003500******************************************************************        
003600 IDENTIFICATION DIVISION.                                                 
003700 PROGRAM-ID.    SALXFRM.                                                  
003800 AUTHOR.        R P KOVACH.                                               
003900 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - BATCH SUPPORT.                  
004000 DATE-WRITTEN.  05/15/90.                                                 
004100 DATE-COMPILED.                                                           
004200 SECURITY.      NONCONFIDENTIAL.                                          
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER. IBM-370.                                                
004600 OBJECT-COMPUTER. IBM-370.                                                
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM.                                                  
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100                                                                          
005200     SELECT SALXWORK       ASSIGN TO SALXWORK                             
005300         FILE STATUS  IS  WS-SALXWORK-STATUS.                             
005400                                                                          
005500     SELECT SALXSRTD       ASSIGN TO SALXSRTD                             
005600         FILE STATUS  IS  WS-SALXSRTD-STATUS.                             
005700                                                                          
005800     SELECT SALSRTWK       ASSIGN TO SALSRTWK.                            
005900                                                                          
006000     SELECT SALRWORK       ASSIGN TO SALRWORK                             
006100         FILE STATUS  IS  WS-SALRWORK-STATUS.                             
006200                                                                          
006300     SELECT SALCWORK       ASSIGN TO SALCWORK                             
006400         FILE STATUS  IS  WS-SALCWORK-STATUS.                             
006500                                                                          
006600******************************************************************        
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900                                                                          
007000* SALXWORK IS NEVER READ DIRECTLY -- IT IS ONLY THE SORT'S       *        
007100* USING FILE, SO ITS RECORD IS AN ANONYMOUS WORK AREA.           *        
007200 FD  SALXWORK                                                             
007300     RECORDING MODE IS F.                                                 
007400 01  SALXWORK-REC                 PIC X(94).                              
007500                                                                          
007600 SD  SALSRTWK.                                                            
007700 COPY SALRAWCP REPLACING ==:TAG:== BY ==SRT==.                            
007800                                                                          
007900* SALXSRTD IS THE SORT'S GIVING FILE -- THE SAME LAYOUT AS       *        
008000* SALXWORK, NOW IN ORDER-ID / EXTRACT-SEQ-NO SEQUENCE, READ      *        
008100* BACK BY NAME UNDER THE RAW- PREFIX FOR CLEANSING.              *        
008200 FD  SALXSRTD                                                             
008300     RECORDING MODE IS F.                                                 
008400 COPY SALRAWCP REPLACING ==:TAG:== BY ==RAW==.                            
008500                                                                          
008600 FD  SALRWORK                                                             
008700     RECORDING MODE IS F.                                                 
008800 COPY SALRATCP REPLACING ==:TAG:== BY ==RWK==.                            
008900                                                                          
009000 FD  SALCWORK                                                             
009100     RECORDING MODE IS F                                                  
009200     BLOCK CONTAINS 0 RECORDS.                                            
009300 COPY SALMSTCP REPLACING ==:TAG:== BY ==CWK==.                            
009400                                                                          
009500******************************************************************        
009600 WORKING-STORAGE SECTION.                                                 
009700******************************************************************        
009800*                                                                         
009900 01  SYSTEM-DATE-AND-TIME.                                                
010000     05  CURRENT-DATE-CCYY        PIC 9(4).                               
010100     05  CURRENT-DATE-MMDDYY.                                             
010200         10  CURRENT-MONTH        PIC 9(2).                               
010300         10  CURRENT-DAY          PIC 9(2).                               
010400         10  CURRENT-YEAR         PIC 9(2).                               
010500     05  CURRENT-DATE-N REDEFINES CURRENT-DATE-MMDDYY                     
010600                                  PIC 9(6).                               
010700     05  CURRENT-TIME.                                                    
010800         10  CURRENT-HOUR         PIC 9(2).                               
010900         10  CURRENT-MINUTE       PIC 9(2).                               
011000         10  CURRENT-SECOND       PIC 9(2).                               
011100         10  CURRENT-HNDSEC       PIC 9(2).                               
011200     05  WS-RUN-DATE-CCYYMMDD     PIC 9(8)   VALUE ZEROS.                 
011300     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-CCYYMMDD.                
011400         10  WS-RUN-YYYY          PIC 9(4).                               
011500         10  WS-RUN-MM            PIC 9(2).                               
011600         10  WS-RUN-DD            PIC 9(2).                               
011700*                                                                         
011800 01  WS-FIELDS.                                                           
011900     05  WS-SALXWORK-STATUS       PIC X(2)   VALUE SPACES.                
012000     05  WS-SALXSRTD-STATUS       PIC X(2)   VALUE SPACES.                
012100     05  WS-SALRWORK-STATUS       PIC X(2)   VALUE SPACES.                
012200     05  WS-SALCWORK-STATUS       PIC X(2)   VALUE SPACES.                
012300     05  WS-SORTED-EOF            PIC X(1)   VALUE 'N'.                   
012400         88  SORTED-EOF                VALUE 'Y'.                         
012500     05  WS-RATES-EOF             PIC X(1)   VALUE 'N'.                   
012600         88  RATES-EOF                 VALUE 'Y'.                         
012700     05  WS-PREV-ORDER-ID         PIC 9(9)   VALUE ZEROS.                 
012800     05  WS-FIRST-RECORD-SW       PIC X(1)   VALUE 'Y'.                   
012900         88  WS-FIRST-RECORD           VALUE 'Y'.                         
013000*                                                                         
013100 01  WS-COUNTERS.                                                         
013200     05  WS-RECORDS-READ          PIC S9(7)  COMP-3 VALUE +0.             
013300     05  WS-RECORDS-WRITTEN       PIC S9(7)  COMP-3 VALUE +0.             
013400     05  WS-RECORDS-DUPLICATE     PIC S9(7)  COMP-3 VALUE +0.             
013500*                                                                         
013600* RATE TABLE - LOADED ONCE FROM SALRWORK.  SHOP ONLY SUPPORTS    *        
013700* A HANDFUL OF CURRENCIES SO 10 ENTRIES IS AMPLE HEADROOM.       *        
013800 01  WS-RATE-TABLE.                                                       
013900     05  WS-RATE-COUNT            PIC S9(4)  COMP   VALUE +0.             
014000     05  WS-RATE-ENTRY OCCURS 10 TIMES                                    
014100                      INDEXED BY WS-RT-IX.                                
014200         10  WS-RT-CURRENCY       PIC X(3).                               
014300         10  WS-RT-RATE           PIC 9(3)V9(6).                          
014400     05  WS-RATE-FOUND-SW         PIC X(1)   VALUE 'N'.                   
014500         88  WS-RATE-FOUND             VALUE 'Y'.                         
014600     05  WS-RATE-TO-USE           PIC 9(3)V9(6) VALUE ZEROS.              
014700*                                                                         
014800* AFFILIATE AND CATEGORY DEFAULTS - SEE SALMSTCP COMMENTS.       *        
014900 01  WS-DEFAULT-VALUES.                                                   
015000     05  WS-DEFAULT-AFFILIATE     PIC X(20)                               
015100                         VALUE 'UNKNOWN'.                                 
015200     05  WS-DEFAULT-CATEGORY      PIC X(15)                               
015300                         VALUE 'UNCATEGORIZED'.                           
015400     05  WS-DEFAULT-CURRENCY      PIC X(3) VALUE 'USD'.                   
015500     05  WS-UNKNOWN-MONTH         PIC X(7) VALUE 'UNKNOWN'.               
015600*                                                                         
015700* DATE-VALIDATION WORK AREA - SEE 520-NORMALIZE-DATE.            *        
015800 01  WS-DATE-CHECK.                                                       
015900     05  WS-DATE-VALID-SW         PIC X(1)   VALUE 'Y'.                   
016000         88  WS-DATE-IS-VALID          VALUE 'Y'.                         
016100*                                                                         
016200 01  ABEND-TEST                   PIC X(2).                               
016300 01  ABEND-TEST-N REDEFINES ABEND-TEST                                    
016400                                  PIC S9(3) COMP-3.                       
016500                                                                          
016600 LINKAGE SECTION.                                                         
016700 COPY SALWRKCP.                                                           
016800                                                                          
016900******************************************************************        
017000 PROCEDURE DIVISION USING SAL-CONTROL-BLOCK.                              
017100******************************************************************        
017200                                                                          
017300 000-MAIN.                                                                
017400     ACCEPT CURRENT-DATE-MMDDYY FROM DATE.                                
017500     ACCEPT CURRENT-TIME        FROM TIME.                                
017600     IF CURRENT-YEAR < 50                                                 
017700         MOVE 20 TO CURRENT-DATE-CCYY (1:2)                               
017800     ELSE                                                                 
017900         MOVE 19 TO CURRENT-DATE-CCYY (1:2)                               
018000     END-IF.                                                              
018100     MOVE CURRENT-YEAR TO CURRENT-DATE-CCYY (3:2).                        
018200     MOVE CURRENT-DATE-CCYY TO WS-RUN-YYYY.                               
018300     MOVE CURRENT-MONTH     TO WS-RUN-MM.                                 
018400     MOVE CURRENT-DAY       TO WS-RUN-DD.                                 
018500                                                                          
018600     PERFORM 150-LOAD-RATE-TABLE THRU 150-EXIT.                           
018700     PERFORM 180-SORT-RAW-WORK   THRU 180-EXIT.                           
018800     PERFORM 700-OPEN-FILES      THRU 700-EXIT.                           
018900                                                                          
019000     PERFORM 500-CLEANSE-RECORD THRU 500-EXIT                             
019100             UNTIL SORTED-EOF.                                            
019200                                                                          
019300     PERFORM 900-CLOSE-FILES    THRU 900-EXIT.                            
019400                                                                          
019500     DISPLAY 'SALXFRM - RECORDS READ      = ' WS-RECORDS-READ.            
019600     DISPLAY 'SALXFRM - RECORDS WRITTEN   = ' WS-RECORDS-WRITTEN.         
019700     DISPLAY 'SALXFRM - DUPLICATES DROPPED= '                             
019800             WS-RECORDS-DUPLICATE.                                        
019900                                                                          
020000     MOVE WS-RECORDS-READ      TO SAL-CB-RECORDS-READ.                    
020100     MOVE WS-RECORDS-WRITTEN   TO SAL-CB-RECORDS-POSTED.                  
020200     MOVE WS-RECORDS-DUPLICATE TO SAL-CB-RECORDS-DROPPED.                 
020300     GOBACK.                                                              
020400                                                                          
020500*----------------------------------------------------------------*        
020600 150-LOAD-RATE-TABLE.                                                     
020700     OPEN INPUT SALRWORK.                                                 
020800     IF WS-SALRWORK-STATUS NOT = '00'                                     
020900         DISPLAY 'SALXFRM - ERROR OPENING SALRWORK. RC: '                 
021000                 WS-SALRWORK-STATUS                                       
021100         MOVE 'Y' TO SAL-CB-ABEND-SW                                      
021200         MOVE 16 TO RETURN-CODE                                           
021300         MOVE 'Y' TO WS-RATES-EOF                                         
021400     END-IF.                                                              
021500     PERFORM 160-LOAD-ONE-RATE THRU 160-EXIT                              
021600             UNTIL RATES-EOF.                                             
021700     CLOSE SALRWORK.                                                      
021800 150-EXIT.                                                                
021900     EXIT.                                                                
022000                                                                          
022100 160-LOAD-ONE-RATE.                                                       
022200     READ SALRWORK                                                        
022300         AT END                                                           
022400             MOVE 'Y' TO WS-RATES-EOF                                     
022500             GO TO 160-EXIT                                               
022600     END-READ.                                                            
022700     ADD 1 TO WS-RATE-COUNT.                                              
022800     MOVE RWK-CURRENCY TO WS-RT-CURRENCY (WS-RATE-COUNT).                 
022900     MOVE RWK-RATE     TO WS-RT-RATE     (WS-RATE-COUNT).                 
023000 160-EXIT.                                                                
023100     EXIT.                                                                
023200                                                                          
023300*----------------------------------------------------------------*        
023400* SORT THE RAW WORK FILE ASCENDING ON ORDER-ID SO DUPLICATE      *        
023500* ORDER-IDS FALL TOGETHER; THE SECONDARY KEY (EXTRACT-SEQ-NO,    *        
023600* ASSIGNED BY SALXTRC IN ARRIVAL ORDER) KEEPS THE FIRST-SEEN     *        
023700* COPY OF EACH DUPLICATE GROUP FIRST -- THAT IS WHAT LETS        *        
023800* 500-CLEANSE-RECORD'S DUPLICATE CHECK BE A SIMPLE PRIOR-KEY     *        
023900* COMPARE INSTEAD OF AN IN-MEMORY TABLE OF EVERY ORDER-ID.       *        
024000 180-SORT-RAW-WORK.                                                       
024100     SORT SALSRTWK                                                        
024200         ON ASCENDING KEY SRT-ORDER-ID                                    
024300         ON ASCENDING KEY SRT-EXTRACT-SEQ-NO                              
024400         USING SALXWORK                                                   
024500         GIVING SALXSRTD.                                                 
024600     IF SORT-RETURN NOT = 0                                               
024700         DISPLAY 'SALXFRM - SORT FAILED, SORT-RETURN='                    
024800                 SORT-RETURN                                              
024900         MOVE 'Y' TO SAL-CB-ABEND-SW                                      
025000         MOVE 16 TO RETURN-CODE                                           
025100     END-IF.                                                              
025200 180-EXIT.                                                                
025300     EXIT.                                                                
025400                                                                          
025500*----------------------------------------------------------------*        
025600 500-CLEANSE-RECORD.                                                      
025700     READ SALXSRTD                                                        
025800         AT END                                                           
025900             MOVE 'Y' TO WS-SORTED-EOF                                    
026000             GO TO 500-EXIT                                               
026100     END-READ.                                                            
026200     ADD 1 TO WS-RECORDS-READ.                                            
026300                                                                          
026400     MOVE SPACES TO CWK-SALES-REC.                                        
026500     IF RAW-ORDER-ID = WS-PREV-ORDER-ID AND NOT WS-FIRST-RECORD           
026600         ADD 1 TO WS-RECORDS-DUPLICATE                                    
026700         GO TO 500-EXIT                                                   
026800     END-IF.                                                              
026900     MOVE 'N' TO WS-FIRST-RECORD-SW.                                      
027000     MOVE RAW-ORDER-ID TO WS-PREV-ORDER-ID.                               
027100                                                                          
027200     MOVE RAW-ORDER-ID       TO CWK-ORDER-ID.                             
027300     PERFORM 510-DEFAULT-FIELDS  THRU 510-EXIT.                           
027400     PERFORM 520-NORMALIZE-DATE  THRU 520-EXIT.                           
027500     PERFORM 530-CONVERT-CURRENCY THRU 530-EXIT.                          
027600     PERFORM 560-WRITE-CLEANSED  THRU 560-EXIT.                           
027700 500-EXIT.                                                                
027800     EXIT.                                                                
027900                                                                          
028000*----------------------------------------------------------------*        
028100 510-DEFAULT-FIELDS.                                                      
028200     IF RAW-AFFILIATE-NAME = SPACES                                       
028300         MOVE WS-DEFAULT-AFFILIATE TO CWK-AFFILIATE-NAME                  
028400     ELSE                                                                 
028500         MOVE RAW-AFFILIATE-NAME   TO CWK-AFFILIATE-NAME                  
028600     END-IF.                                                              
028700                                                                          
028800     IF RAW-CATEGORY = SPACES                                             
028900         MOVE WS-DEFAULT-CATEGORY  TO CWK-CATEGORY                        
029000     ELSE                                                                 
029100         MOVE RAW-CATEGORY         TO CWK-CATEGORY                        
029200     END-IF.                                                              
029300                                                                          
029400     IF RAW-CURRENCY = SPACES                                             
029500         MOVE WS-DEFAULT-CURRENCY  TO CWK-CURRENCY                        
029600     ELSE                                                                 
029700         MOVE RAW-CURRENCY         TO CWK-CURRENCY                        
029800     END-IF.                                                              
029900                                                                          
030000     IF RAW-SALES-AMOUNT-AN IS NUMERIC                                    
030100         MOVE RAW-SALES-AMOUNT     TO CWK-SALES-AMOUNT                    
030200     ELSE                                                                 
030300         MOVE ZEROS                TO CWK-SALES-AMOUNT                    
030400     END-IF.                                                              
030500 510-EXIT.                                                                
030600     EXIT.                                                                
030700                                                                          
030800*----------------------------------------------------------------*        
030900* A DATE IS TRUSTED ONLY WHEN ALL THREE NUMERIC PARTS ARE        *        
031000* PRESENT AND THE SEPARATORS ARE HYPHENS; OTHERWISE THE ORDER    *        
031100* IS STAMPED WITH TODAY'S RUN DATE AND THE MONTH KEY BECOMES     *        
031200* 'UNKNOWN' RATHER THAN GUESSING AT A BROKEN DATE.               *        
031300 520-NORMALIZE-DATE.                                                      
031400     MOVE 'Y' TO WS-DATE-VALID-SW.                                        
031500     IF RAW-OD-YYYY IS NOT NUMERIC                                        
031600      OR RAW-OD-MM   IS NOT NUMERIC                                       
031700      OR RAW-OD-DD   IS NOT NUMERIC                                       
031800      OR RAW-OD-DASH1 NOT = '-'                                           
031900      OR RAW-OD-DASH2 NOT = '-'                                           
032000         MOVE 'N' TO WS-DATE-VALID-SW                                     
032100     END-IF.                                                              
032200                                                                          
032300     IF WS-DATE-IS-VALID                                                  
032400         MOVE RAW-ORDER-DATE TO CWK-ORDER-DATE                            
032500         MOVE CWK-OD-YYYY    TO CWK-MONTH (1:4)                           
032600         MOVE '-'            TO CWK-MONTH (5:1)                           
032700         MOVE CWK-OD-MM      TO CWK-MONTH (6:2)                           
032800     ELSE                                                                 
032900         MOVE WS-RUN-YYYY     TO CWK-OD-YYYY                              
033000         MOVE '-'             TO CWK-OD-DASH1                             
033100         MOVE WS-RUN-MM       TO CWK-OD-MM                                
033200         MOVE '-'             TO CWK-OD-DASH2                             
033300         MOVE WS-RUN-DD       TO CWK-OD-DD                                
033400         MOVE WS-UNKNOWN-MONTH            TO CWK-MONTH                    
033500     END-IF.                                                              
033600 520-EXIT.                                                                
033700     EXIT.                                                                
033800                                                                          
033900*----------------------------------------------------------------*        
034000* LOOK UP THE RATE FOR CWK-CURRENCY IN THE TABLE LOADED FROM     *        
034100* SALRWORK.  WHEN THE CURRENCY IS NOT FOUND (SHOULD NOT HAPPEN   *        
034200* SINCE SALXRAT ALWAYS WRITES THE THREE SUPPORTED CURRENCIES,    *        
034300* BUT A NEW CURRENCY CODE MAY SHOW UP ON THE FEED BEFORE THE     *        
034400* RATE TABLE IS EXTENDED) THE CONVERSION RATE DEFAULTS TO 1.0    *        
034500* SO THE USD AMOUNT IS NOT LOST, JUST UNCONVERTED.               *        
034600 530-CONVERT-CURRENCY.                                                    
034700     MOVE 'N' TO WS-RATE-FOUND-SW.                                        
034800     PERFORM 535-FIND-RATE THRU 535-EXIT                                  
034900             VARYING WS-RT-IX FROM 1 BY 1                                 
035000             UNTIL WS-RT-IX > WS-RATE-COUNT                               
035100                 OR WS-RATE-FOUND.                                        
035200                                                                          
035300     IF WS-RATE-FOUND                                                     
035400         MOVE WS-RATE-TO-USE TO CWK-EXCHANGE-RATE-USED                    
035500     ELSE                                                                 
035600         MOVE 1.000000       TO CWK-EXCHANGE-RATE-USED                    
035700         MOVE 1.000000       TO WS-RATE-TO-USE                            
035800     END-IF.                                                              
035900                                                                          
036000     COMPUTE CWK-SALES-AMOUNT-USD ROUNDED =                               
036100             CWK-SALES-AMOUNT / WS-RATE-TO-USE.                           
036200 530-EXIT.                                                                
036300     EXIT.                                                                
036400                                                                          
036500 535-FIND-RATE.                                                           
036600     IF WS-RT-CURRENCY (WS-RT-IX) = CWK-CURRENCY                          
036700         MOVE 'Y' TO WS-RATE-FOUND-SW                                     
036800         MOVE WS-RT-RATE (WS-RT-IX) TO WS-RATE-TO-USE                     
036900     END-IF.                                                              
037000 535-EXIT.                                                                
037100     EXIT.                                                                
037200                                                                          
037300*----------------------------------------------------------------*        
037400 560-WRITE-CLEANSED.                                                      
037500     MOVE WS-RUN-DATE-CCYYMMDD TO CWK-POSTED-RUN-DATE.                    
037600     MOVE 'F' TO CWK-DEDUP-FLAG.                                          
037700     MOVE 'A' TO CWK-REC-STATUS.                                          
037800     MOVE 'SALXFRM ' TO CWK-SOURCE-SYSTEM.                                
037900     WRITE CWK-SALES-REC.                                                 
038000     IF WS-SALCWORK-STATUS NOT = '00'                                     
038100         DISPLAY 'SALXFRM - ERROR WRITING SALCWORK, STATUS='              
038200                 WS-SALCWORK-STATUS                                       
038300         MOVE 'Y' TO SAL-CB-ABEND-SW                                      
038400         MOVE 16 TO RETURN-CODE                                           
038500     ELSE                                                                 
038600         ADD 1 TO WS-RECORDS-WRITTEN                                      
038700     END-IF.                                                              
038800 560-EXIT.                                                                
038900     EXIT.                                                                
039000                                                                          
039100*----------------------------------------------------------------*        
039200 700-OPEN-FILES.                                                          
039300     OPEN INPUT  SALXSRTD.                                                
039400     OPEN OUTPUT SALCWORK.                                                
039500     IF WS-SALXSRTD-STATUS NOT = '00'                                     
039600         DISPLAY 'SALXFRM - ERROR OPENING SALXSRTD. RC: '                 
039700                 WS-SALXSRTD-STATUS                                       
039800         MOVE 'Y' TO SAL-CB-ABEND-SW                                      
039900         MOVE 16 TO RETURN-CODE                                           
040000         MOVE 'Y' TO WS-SORTED-EOF                                        
040100     END-IF.                                                              
040200     IF WS-SALCWORK-STATUS NOT = '00'                                     
040300         DISPLAY 'SALXFRM - ERROR OPENING SALCWORK. RC: '                 
040400                 WS-SALCWORK-STATUS                                       
040500         MOVE 'Y' TO SAL-CB-ABEND-SW                                      
040600         MOVE 16 TO RETURN-CODE                                           
040700         MOVE 'Y' TO WS-SORTED-EOF                                        
040800     END-IF.                                                              
040900 700-EXIT.                                                                
041000     EXIT.                                                                
041100                                                                          
041200*----------------------------------------------------------------*        
041300 900-CLOSE-FILES.                                                         
041400     CLOSE SALXSRTD SALCWORK.                                             
041500 900-EXIT.                                                                
041600     EXIT.                                                                
