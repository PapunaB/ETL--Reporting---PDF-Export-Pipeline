000100******************************************************************        
000200* SALXRAT  -  EXCHANGE-RATE EXTRACTOR                            *        
000300*                                                                *        
000400* BUILDS THE RATE WORK FILE (SALRWORK) THAT SALXLOD LATER        *        
000500* POSTS TO THE EXCHANGE-RATE MASTER.  READS THE OPTIONAL LIVE    *        
000600* RATE FEED (RATESIN) WHEN THE FILE IS PRESENT AND OPENS         *        
000700* CLEANLY; FOR ANY OF THE THREE SUPPORTED CURRENCIES NOT         *        
000800* SUPPLIED BY THE LIVE FEED, WRITES THE SHOP'S FIXED FALLBACK    *        
000900* RATE INSTEAD SO THE TRANSFORMER ALWAYS HAS SOMETHING TO        *        
001000* CONVERT AGAINST.  THIS PROGRAM HAS NO SAM1/SAM3ABND            *        
001100* ANCESTOR -- IT IS WRITTEN IN THE SAME HOUSE STYLE AS THE       *        
001200* EXTRACTOR IT RUNS ALONGSIDE (SALXTRC).                         *        
001300*                                                                *        
001400* CALLED BY SALBATCH AS THE SECOND STEP OF THE EXTRACT PHASE.    *        
001500*                                                                *        
001600* CHANGE LOG                                                     *        
001700*   02/20/89  RPK            ORIGINAL CUT - FALLBACK TABLE ONLY, *        
001800*                            NO LIVE FEED SUPPORTED YET.         *        
001900*   04/02/93  RPK  CR-0611   ADDED RATESIN LIVE FEED SUPPORT.    *        
002000*   01/11/99  RPK  CR-1175   Y2K - UPDATED-AT TIMESTAMP NOW      *        
002100*                            CARRIES A 4-DIGIT CENTURY.          *        
002200*   03/22/99  RPK  CR-1190   CONVERTED RECORD LAYOUT TO THE      *        
002300*                            SALRATCP COPYBOOK.                  *        
002400*   11/11/99  RPK  CR-1204   ADDED SOURCE-IND SO THE REPORT CAN  *        
002500*                            FOOTNOTE FALLBACK-SOURCED RATES.    *        
002600*   08/14/03  JWT  CR-1402   DISPLAY RATE COUNTS AT CLOSE.       *        
002700******************************************************************        
002800 IDENTIFICATION DIVISION.                                                 
002900 PROGRAM-ID.    SALXRAT.                                                  
003000 AUTHOR.        R P KOVACH.                                               
003100 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - BATCH SUPPORT.                  
003200 DATE-WRITTEN.  02/20/89.                                                 
003300 DATE-COMPILED.                                                           
003400 SECURITY.      NONCONFIDENTIAL.                                          
003500 ENVIRONMENT DIVISION.                                                    
003600 CONFIGURATION SECTION.                                                   
003700 SOURCE-COMPUTER. IBM-370.                                                
003800 OBJECT-COMPUTER. IBM-370.                                                
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM.                                                  
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300                                                                          
004400     SELECT RATESIN        ASSIGN TO RATESIN                              
004500         ORGANIZATION IS LINE SEQUENTIAL                                  
004600         FILE STATUS  IS  WS-RATESIN-STATUS.                              
004700                                                                          
004800     SELECT SALRWORK       ASSIGN TO SALRWORK                             
004900         ACCESS IS SEQUENTIAL                                             
005000         FILE STATUS  IS  WS-SALRWORK-STATUS.                             
005100                                                                          
005200******************************************************************        
005300 DATA DIVISION.                                                           
005400 FILE SECTION.                                                            
005500                                                                          
005600 FD  RATESIN                                                              
005700     RECORDING MODE IS F.                                                 
005800 01  RATESIN-REC                  PIC X(40).                              
005900                                                                          
006000 FD  SALRWORK                                                             
006100     RECORDING MODE IS F                                                  
006200     BLOCK CONTAINS 0 RECORDS.                                            
006300 COPY SALRATCP REPLACING ==:TAG:== BY ==RWK==.                            
006400                                                                          
006500******************************************************************        
006600 WORKING-STORAGE SECTION.                                                 
006700******************************************************************        
006800*                                                                         
006900 01  SYSTEM-DATE-AND-TIME.                                                
007000     05  CURRENT-DATE-CCYY        PIC 9(4).                               
007100     05  CURRENT-DATE-MMDDYY.                                             
007200         10  CURRENT-MONTH        PIC 9(2).                               
007300         10  CURRENT-DAY          PIC 9(2).                               
007400         10  CURRENT-YEAR         PIC 9(2).                               
007500     05  CURRENT-DATE-N REDEFINES CURRENT-DATE-MMDDYY                     
007600                                  PIC 9(6).                               
007700     05  CURRENT-TIME.                                                    
007800         10  CURRENT-HOUR         PIC 9(2).                               
007900         10  CURRENT-MINUTE       PIC 9(2).                               
008000         10  CURRENT-SECOND       PIC 9(2).                               
008100         10  CURRENT-HNDSEC       PIC 9(2).                               
008200*                                                                         
008300 01  WS-FIELDS.                                                           
008400     05  WS-RATESIN-STATUS        PIC X(2)   VALUE SPACES.                
008500     05  WS-SALRWORK-STATUS       PIC X(2)   VALUE SPACES.                
008600     05  WS-RATESIN-OK-SW         PIC X(1)   VALUE 'N'.                   
008700         88  WS-RATESIN-AVAILABLE      VALUE 'Y'.                         
008800     05  WS-RATESIN-EOF           PIC X(1)   VALUE 'N'.                   
008900         88  RATESIN-EOF               VALUE 'Y'.                         
009000*                                                                         
009100 01  WS-COUNTERS.                                                         
009200     05  WS-LIVE-RATES-READ       PIC S9(5)  COMP-3 VALUE +0.             
009300     05  WS-LIVE-RATES-WRITTEN    PIC S9(5)  COMP-3 VALUE +0.             
009400     05  WS-FALLBACK-WRITTEN      PIC S9(5)  COMP-3 VALUE +0.             
009500     05  WS-SUB                   PIC S9(4)  COMP   VALUE +0.             
009600*                                                                         
009700 01  WS-INPUT-LINE                PIC X(40).                              
009800 01  WS-TOKEN-TABLE.                                                      
009900     05  WS-TOKEN                 PIC X(15)  OCCURS 2 TIMES.              
010000*                                                                         
010100* WS-RATE-TEXT IS SPLIT ON THE DECIMAL POINT THE SAME WAY        *        
010200* SALXTRC SPLITS THE SALES AMOUNT -- SEE THAT PROGRAM'S 150-     *        
010300* BUILD-AMOUNT-DIGITS PARAGRAPH FOR THE SAME IDIOM.              *        
010400 01  WS-RATE-WORK.                                                        
010500     05  WS-RATE-INT              PIC X(3)   VALUE SPACES.                
010600     05  WS-RATE-DEC              PIC X(6)   VALUE SPACES.                
010700     05  WS-RATE-INT-N REDEFINES WS-RATE-INT                              
010800                                  PIC 9(3).                               
010900     05  WS-RATE-DEC-N REDEFINES WS-RATE-DEC                              
011000                                  PIC 9(6).                               
011100     05  WS-RATE-VALUE            PIC 9(3)V9(6) VALUE ZEROS.              
011200*                                                                         
011300* FALLBACK TABLE - SEE SPEC'D DEFAULTS.  SOURCE-IND ON EACH      *        
011400* LIVE-WRITTEN CURRENCY IS CHECKED HERE SO WE DO NOT DOUBLE-     *        
011500* WRITE A RATE ALREADY SUPPLIED BY THE LIVE FEED.                *        
011600 01  WS-FALLBACK-TABLE.                                                   
011700     05  WS-FALLBACK-ENTRY OCCURS 3 TIMES                                 
011800                           INDEXED BY WS-FB-IX.                           
011900         10  WS-FB-CURRENCY       PIC X(3).                               
012000         10  WS-FB-RATE           PIC 9(3)V9(6).                          
012100         10  WS-FB-SEEN-LIVE      PIC X(1).                               
012200             88  WS-FB-WAS-SEEN       VALUE 'Y'.                          
012300 01  WS-FALLBACK-VALUES.                                                  
012400     05  FILLER PIC X(13) VALUE 'USD001.000000'.                          
012500     05  FILLER PIC X(13) VALUE 'EUR000.910000'.                          
012600     05  FILLER PIC X(13) VALUE 'GBP000.780000'.                          
012700 01  WS-FALLBACK-VALUES-R REDEFINES WS-FALLBACK-VALUES                    
012800                                  PIC X(13) OCCURS 3 TIMES.               
012900*                                                                         
013000 01  ABEND-TEST                   PIC X(2).                               
013100 01  ABEND-TEST-N REDEFINES ABEND-TEST                                    
013200                                  PIC S9(3) COMP-3.                       
013300                                                                          
013400 LINKAGE SECTION.                                                         
013500 COPY SALWRKCP.                                                           
013600                                                                          
013700******************************************************************        
013800 PROCEDURE DIVISION USING SAL-CONTROL-BLOCK.                              
013900******************************************************************        
014000                                                                          
014100 000-MAIN.                                                                
014200     ACCEPT CURRENT-DATE-MMDDYY FROM DATE.                                
014300     ACCEPT CURRENT-TIME        FROM TIME.                                
014400     IF CURRENT-YEAR < 50                                                 
014500         MOVE 20 TO CURRENT-DATE-CCYY (1:2)                               
014600     ELSE                                                                 
014700         MOVE 19 TO CURRENT-DATE-CCYY (1:2)                               
014800     END-IF.                                                              
014900     MOVE CURRENT-YEAR TO CURRENT-DATE-CCYY (3:2).                        
015000                                                                          
015100     PERFORM 110-LOAD-FALLBACK-TABLE THRU 110-EXIT.                       
015200     PERFORM 700-OPEN-FILES           THRU 700-EXIT.                      
015300                                                                          
015400     IF WS-RATESIN-AVAILABLE                                              
015500         PERFORM 200-READ-LIVE-RATES THRU 200-EXIT                        
015600                 UNTIL RATESIN-EOF                                        
015700     END-IF.                                                              
015800                                                                          
015900     PERFORM 300-BUILD-FALLBACK-RATES THRU 300-EXIT.                      
016000     PERFORM 900-CLOSE-FILES          THRU 900-EXIT.                      
016100                                                                          
016200     DISPLAY 'SALXRAT - LIVE RATES WRITTEN     = '                        
016300             WS-LIVE-RATES-WRITTEN.                                       
016400     DISPLAY 'SALXRAT - FALLBACK RATES WRITTEN = '                        
016500             WS-FALLBACK-WRITTEN.                                         
016600                                                                          
016700     MOVE WS-LIVE-RATES-WRITTEN TO SAL-CB-RATE-COUNT.                     
016800     ADD  WS-FALLBACK-WRITTEN   TO SAL-CB-RATE-COUNT.                     
016900     GOBACK.                                                              
017000                                                                          
017100*----------------------------------------------------------------*        
017200 110-LOAD-FALLBACK-TABLE.                                                 
017300     PERFORM 120-LOAD-ONE-FALLBACK THRU 120-EXIT                          
017400             VARYING WS-FB-IX FROM 1 BY 1                                 
017500             UNTIL WS-FB-IX > 3.                                          
017600 110-EXIT.                                                                
017700     EXIT.                                                                
017800                                                                          
017900 120-LOAD-ONE-FALLBACK.                                                   
018000     MOVE WS-FALLBACK-VALUES-R (WS-FB-IX) (1:3)                           
018100                              TO WS-FB-CURRENCY (WS-FB-IX).               
018200     MOVE WS-FALLBACK-VALUES-R (WS-FB-IX) (4:3)                           
018300                              TO WS-RATE-INT.                             
018400     MOVE WS-FALLBACK-VALUES-R (WS-FB-IX) (8:6)                           
018500                              TO WS-RATE-DEC.                             
018600     MOVE WS-RATE-INT-N       TO WS-FB-RATE (WS-FB-IX) (1:3).             
018700     MOVE WS-RATE-DEC-N       TO WS-FB-RATE (WS-FB-IX) (4:6).             
018800     MOVE 'N'                 TO WS-FB-SEEN-LIVE (WS-FB-IX).              
018900 120-EXIT.                                                                
019000     EXIT.                                                                
019100                                                                          
019200*----------------------------------------------------------------*        
019300 200-READ-LIVE-RATES.                                                     
019400     READ RATESIN INTO WS-INPUT-LINE                                      
019500         AT END                                                           
019600             MOVE 'Y' TO WS-RATESIN-EOF                                   
019700             GO TO 200-EXIT                                               
019800     END-READ.                                                            
019900     IF WS-INPUT-LINE = SPACES                                            
020000         GO TO 200-EXIT                                                   
020100     END-IF.                                                              
020200     ADD 1 TO WS-LIVE-RATES-READ.                                         
020300                                                                          
020400     MOVE SPACES TO WS-TOKEN-TABLE.                                       
020500     UNSTRING WS-INPUT-LINE DELIMITED BY ','                              
020600         INTO WS-TOKEN(1) WS-TOKEN(2).                                    
020700                                                                          
020800     MOVE SPACES TO WS-RATE-WORK.                                         
020900     UNSTRING WS-TOKEN(2) DELIMITED BY '.'                                
021000         INTO WS-RATE-INT WS-RATE-DEC.                                    
021100     IF WS-RATE-INT-N IS NOT NUMERIC                                      
021200      OR WS-RATE-DEC-N IS NOT NUMERIC                                     
021300         DISPLAY 'SALXRAT - BAD LIVE RATE IGNORED: '                      
021400                 WS-INPUT-LINE                                            
021500         GO TO 200-EXIT                                                   
021600     END-IF.                                                              
021700     MOVE WS-RATE-INT-N TO WS-RATE-VALUE (1:3).                           
021800     MOVE WS-RATE-DEC-N TO WS-RATE-VALUE (4:6).                           
021900                                                                          
022000     PERFORM 210-MARK-SEEN-LIVE THRU 210-EXIT.                            
022100     MOVE WS-TOKEN(1)  TO RWK-CURRENCY.                                   
022200     MOVE WS-RATE-VALUE TO RWK-RATE.                                      
022300     MOVE 'L' TO RWK-SOURCE-IND.                                          
022400     PERFORM 400-WRITE-RATE-WORK THRU 400-EXIT.                           
022500     IF SAL-CB-NO-ABEND                                                   
022600         ADD 1 TO WS-LIVE-RATES-WRITTEN                                   
022700     END-IF.                                                              
022800 200-EXIT.                                                                
022900     EXIT.                                                                
023000                                                                          
023100 210-MARK-SEEN-LIVE.                                                      
023200     PERFORM 220-MARK-ONE THRU 220-EXIT                                   
023300             VARYING WS-FB-IX FROM 1 BY 1                                 
023400             UNTIL WS-FB-IX > 3.                                          
023500 210-EXIT.                                                                
023600     EXIT.                                                                
023700                                                                          
023800 220-MARK-ONE.                                                            
023900     IF WS-FB-CURRENCY (WS-FB-IX) = WS-TOKEN(1)                           
024000         MOVE 'Y' TO WS-FB-SEEN-LIVE (WS-FB-IX)                           
024100     END-IF.                                                              
024200 220-EXIT.                                                                
024300     EXIT.                                                                
024400                                                                          
024500*----------------------------------------------------------------*        
024600 300-BUILD-FALLBACK-RATES.                                                
024700     PERFORM 310-CHECK-AND-WRITE-FALLBACK THRU 310-EXIT                   
024800             VARYING WS-FB-IX FROM 1 BY 1                                 
024900             UNTIL WS-FB-IX > 3.                                          
025000 300-EXIT.                                                                
025100     EXIT.                                                                
025200                                                                          
025300 310-CHECK-AND-WRITE-FALLBACK.                                            
025400     IF WS-FB-WAS-SEEN (WS-FB-IX)                                         
025500         GO TO 310-EXIT                                                   
025600     END-IF.                                                              
025700     MOVE WS-FB-CURRENCY (WS-FB-IX) TO RWK-CURRENCY.                      
025800     MOVE WS-FB-RATE     (WS-FB-IX) TO RWK-RATE.                          
025900     MOVE 'F' TO RWK-SOURCE-IND.                                          
026000     PERFORM 400-WRITE-RATE-WORK THRU 400-EXIT.                           
026100     IF SAL-CB-NO-ABEND                                                   
026200         ADD 1 TO WS-FALLBACK-WRITTEN                                     
026300     END-IF.                                                              
026400 310-EXIT.                                                                
026500     EXIT.                                                                
026600                                                                          
026700*----------------------------------------------------------------*        
026800 400-WRITE-RATE-WORK.                                                     
026900     MOVE CURRENT-DATE-CCYY TO RWK-UA-YYYY.                               
027000     MOVE CURRENT-MONTH     TO RWK-UA-MM.                                 
027100     MOVE CURRENT-DAY       TO RWK-UA-DD.                                 
027200     MOVE CURRENT-HOUR      TO RWK-UA-HH.                                 
027300     MOVE CURRENT-MINUTE    TO RWK-UA-MI.                                 
027400     MOVE CURRENT-SECOND    TO RWK-UA-SS.                                 
027500     WRITE RWK-RATE-REC.                                                  
027600     IF WS-SALRWORK-STATUS NOT = '00'                                     
027700         DISPLAY 'SALXRAT - ERROR WRITING SALRWORK, STATUS='              
027800                 WS-SALRWORK-STATUS                                       
027900         MOVE 'Y' TO SAL-CB-ABEND-SW                                      
028000         MOVE 16 TO RETURN-CODE                                           
028100     END-IF.                                                              
028200 400-EXIT.                                                                
028300     EXIT.                                                                
028400                                                                          
028500*----------------------------------------------------------------*        
028600 700-OPEN-FILES.                                                          
028700     OPEN OUTPUT SALRWORK.                                                
028800     IF WS-SALRWORK-STATUS NOT = '00'                                     
028900         DISPLAY 'SALXRAT - ERROR OPENING SALRWORK. RC: '                 
029000                 WS-SALRWORK-STATUS                                       
029100         MOVE 'Y' TO SAL-CB-ABEND-SW                                      
029200         MOVE 16 TO RETURN-CODE                                           
029300     END-IF.                                                              
029400                                                                          
029500     OPEN INPUT RATESIN.                                                  
029600     IF WS-RATESIN-STATUS = '00'                                          
029700         MOVE 'Y' TO WS-RATESIN-OK-SW                                     
029800     ELSE                                                                 
029900         DISPLAY 'SALXRAT - RATESIN NOT AVAILABLE, STATUS='               
030000                 WS-RATESIN-STATUS ' - USING FALLBACK TABLE'              
030100     END-IF.                                                              
030200 700-EXIT.                                                                
030300     EXIT.                                                                
030400                                                                          
030500*----------------------------------------------------------------*        
030600 900-CLOSE-FILES.                                                         
030700     CLOSE SALRWORK.                                                      
030800     IF WS-RATESIN-AVAILABLE                                              
030900         CLOSE RATESIN                                                    
031000     END-IF.                                                              
031100 900-EXIT.                                                                
031200     EXIT.                                                                
