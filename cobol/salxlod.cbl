000100******************************************************************        
000200* SALXLOD  -  SALES LOADER                                       *        
000300*                                                                *        
000400* POSTS THE TWO CLEANSED WORK FILES TO THEIR MASTERS.  FIRST     *        
000500* THE EXCHANGE-RATE WORK FILE (SALRWORK) IS POSTED TO THE        *        
000600* RATE MASTER (SALRATMS), THEN THE CLEANSED SALES WORK FILE      *        
000700* (SALCWORK) IS POSTED TO THE SALES MASTER (SALESMST).  BOTH     *        
000800* MASTERS ARE KEYED, SO A KEY ALREADY ON FILE IS REWRITTEN       *        
000900* (TONIGHT'S RATE OR A RE-RUN OF TONIGHT'S ORDER FEED REPLACES   *        
001000* YESTERDAY'S COPY) AND A NEW KEY IS ADDED.                      *        
001100*                                                                *        
001200* REWRITTEN FROM SAM1, WHICH UPDATED THE OLD CUSTOMER MASTER     *        
001300* OFF A KEYED TRANSACTION FEED THE SAME WAY.  THE FILE-STATUS    *        
001400* CHECKING AND ABEND-TEST HOUSEKEEPING ARE CARRIED OVER          *        
001500* UNCHANGED FROM THAT PROGRAM.                                   *        
001600*                                                                *        
001700* CALLED BY SALBATCH AS THE LOAD PHASE.                          *        
001800*                                                                *        
001900* CHANGE LOG                                                     *        
002000*   ORIGINAL SAM1 HISTORY (DOUG STOUT, IBM EDUCATION) RETIRED    *        
002100*   WITH THIS REWRITE -- SEE SALBATLOG ARCHIVE FOR PRE-1999      *        
002200*   CUSTOMER-MASTER MAINTENANCE HISTORY IF EVER NEEDED.          *        
002300*   03/28/99  RPK  CR-1190   REWRITTEN FOR THE SALES MART.  KEPT *        
002400*                            SAM1'S FILE-STATUS / REWRITE-ON-    *        
002500*                            DUPLICATE-KEY POSTING STYLE.        *        
002600*   11/15/99  RPK  CR-1204   ADDED THE RATE-MASTER POSTING PASS  *        
002700*                            (SALRATMS) AHEAD OF THE SALES PASS. *        
002800*   06/20/00  DLH  CR-1255   PROPAGATE POSTED/DROPPED COUNTS TO  *        
002900*                            THE CONTROL BLOCK FOR SALBATLOG.    *        
003000*   08/14/03  JWT  CR-1402   DISPLAY POST COUNTS AT CLOSE.       *        
003100******************************************************************        
003200 IDENTIFICATION DIVISION.                                                 
003300 PROGRAM-ID.    SALXLOD.                                                  
003400 AUTHOR.        R P KOVACH.                                               
003500 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - BATCH SUPPORT.                  
003600 DATE-WRITTEN.  03/28/99.                                                 
003700 DATE-COMPILED.                                                           
003800 SECURITY.      NONCONFIDENTIAL.                                          
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-370.                                                
004200 OBJECT-COMPUTER. IBM-370.                                                
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM.                                                  
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700                                                                          
004800     SELECT SALRWORK       ASSIGN TO SALRWORK                             
004900         FILE STATUS  IS  WS-SALRWORK-STATUS.                             
005000                                                                          
005100     SELECT SALCWORK       ASSIGN TO SALCWORK                             
005200         FILE STATUS  IS  WS-SALCWORK-STATUS.                             
005300                                                                          
005400     SELECT SALRATMS       ASSIGN TO SALRATMS                             
005500         ORGANIZATION IS INDEXED                                          
005600         ACCESS MODE  IS RANDOM                                           
005700         RECORD KEY   IS MST-CURRENCY                                     
005800         FILE STATUS  IS  WS-SALRATMS-STATUS.                             
005900                                                                          
006000     SELECT SALESMST       ASSIGN TO SALESMST                             
006100         ORGANIZATION IS INDEXED                                          
006200         ACCESS MODE  IS RANDOM                                           
006300         RECORD KEY   IS MST-ORDER-ID                                     
006400         FILE STATUS  IS  WS-SALESMST-STATUS.                             
006500                                                                          
006600******************************************************************        
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900                                                                          
007000 FD  SALRWORK                                                             
007100     RECORDING MODE IS F.                                                 
007200 COPY SALRATCP REPLACING ==:TAG:== BY ==RWK==.                            
007300                                                                          
007400 FD  SALCWORK                                                             
007500     RECORDING MODE IS F.                                                 
007600 COPY SALMSTCP REPLACING ==:TAG:== BY ==CWK==.                            
007700                                                                          
007800 FD  SALRATMS                                                             
007900     RECORDING MODE IS F.                                                 
008000 COPY SALRATCP REPLACING ==:TAG:== BY ==MST==.                            
008100                                                                          
008200 FD  SALESMST                                                             
008300     RECORDING MODE IS F.                                                 
008400 COPY SALMSTCP REPLACING ==:TAG:== BY ==MST==.                            
008500                                                                          
008600******************************************************************        
008700 WORKING-STORAGE SECTION.                                                 
008800******************************************************************        
008900*                                                                         
009000 01  SYSTEM-DATE-AND-TIME.                                                
009100     05  CURRENT-DATE-CCYY        PIC 9(4).                               
009200     05  CURRENT-DATE-MMDDYY.                                             
009300         10  CURRENT-MONTH        PIC 9(2).                               
009400         10  CURRENT-DAY          PIC 9(2).                               
009500         10  CURRENT-YEAR         PIC 9(2).                               
009600     05  CURRENT-DATE-N REDEFINES CURRENT-DATE-MMDDYY                     
009700                                  PIC 9(6).                               
009800     05  CURRENT-TIME.                                                    
009900         10  CURRENT-HOUR         PIC 9(2).                               
010000         10  CURRENT-MINUTE       PIC 9(2).                               
010100         10  CURRENT-SECOND       PIC 9(2).                               
010200         10  CURRENT-HNDSEC       PIC 9(2).                               
010300*                                                                         
010400 01  WS-FIELDS.                                                           
010500     05  WS-SALRWORK-STATUS       PIC X(2)   VALUE SPACES.                
010600     05  WS-SALCWORK-STATUS       PIC X(2)   VALUE SPACES.                
010700     05  WS-SALRATMS-STATUS       PIC X(2)   VALUE SPACES.                
010800     05  WS-SALESMST-STATUS       PIC X(2)   VALUE SPACES.                
010900     05  WS-SALRWORK-EOF          PIC X(1)   VALUE 'N'.                   
011000         88  SALRWORK-EOF              VALUE 'Y'.                         
011100     05  WS-SALCWORK-EOF          PIC X(1)   VALUE 'N'.                   
011200         88  SALCWORK-EOF              VALUE 'Y'.                         
011300     05  WS-TIMESTAMP-NOW         PIC X(19)  VALUE SPACES.                
011400*                                                                         
011500 01  REPORT-TOTALS.                                                       
011600     05  NUM-RATE-REQUESTS        PIC S9(9)  COMP-3 VALUE +0.             
011700     05  NUM-RATE-PROCESSED       PIC S9(9)  COMP-3 VALUE +0.             
011800     05  NUM-SALES-REQUESTS       PIC S9(9)  COMP-3 VALUE +0.             
011900     05  NUM-SALES-PROCESSED      PIC S9(9)  COMP-3 VALUE +0.             
012000     05  NUM-SALES-REJECTED       PIC S9(9)  COMP-3 VALUE +0.             
012100*                                                                         
012200 01  ABEND-TEST                   PIC X(2).                               
012300 01  ABEND-TEST-N REDEFINES ABEND-TEST                                    
012400                                  PIC S9(3) COMP-3.                       
012500 01  WS-KEY-TEST                  PIC X(2).                               
012600 01  WS-KEY-TEST-N REDEFINES WS-KEY-TEST                                  
012700                                  PIC S9(3) COMP-3.                       
012800                                                                          
012900 LINKAGE SECTION.                                                         
013000 COPY SALWRKCP.                                                           
013100                                                                          
013200******************************************************************        
013300 PROCEDURE DIVISION USING SAL-CONTROL-BLOCK.                              
013400******************************************************************        
013500                                                                          
013600 000-MAIN.                                                                
013700     ACCEPT CURRENT-DATE-MMDDYY FROM DATE.                                
013800     ACCEPT CURRENT-TIME        FROM TIME.                                
013900     DISPLAY 'SALXLOD STARTED DATE = ' CURRENT-MONTH '/'                  
014000             CURRENT-DAY '/' CURRENT-YEAR '  (MM/DD/YY)'.                 
014100                                                                          
014200     PERFORM 700-OPEN-FILES THRU 700-EXIT.                                
014300                                                                          
014400     PERFORM 200-POST-ONE-RATE THRU 200-EXIT                              
014500             UNTIL SALRWORK-EOF.                                          
014600     PERFORM 500-POST-ONE-SALE THRU 500-EXIT                              
014700             UNTIL SALCWORK-EOF.                                          
014800                                                                          
014900     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                               
015000                                                                          
015100     DISPLAY 'SALXLOD - RATES POSTED       = '                            
015200             NUM-RATE-PROCESSED.                                          
015300     DISPLAY 'SALXLOD - SALES POSTED       = '                            
015400             NUM-SALES-PROCESSED.                                         
015500     DISPLAY 'SALXLOD - SALES REJECTED     = '                            
015600             NUM-SALES-REJECTED.                                          
015700                                                                          
015800     MOVE NUM-SALES-REQUESTS   TO SAL-CB-RECORDS-READ.                    
015900     MOVE NUM-SALES-PROCESSED  TO SAL-CB-RECORDS-POSTED.                  
016000     MOVE NUM-SALES-REJECTED   TO SAL-CB-RECORDS-DROPPED.                 
016100     MOVE NUM-RATE-PROCESSED   TO SAL-CB-RATE-COUNT.                      
016200     GOBACK.                                                              
016300                                                                          
016400*----------------------------------------------------------------*        
016500* ONE RATE-MASTER RECORD PER CURRENCY.  A KEY ALREADY ON FILE    *        
016600* IS REWRITTEN SO TONIGHT'S RATE REPLACES LAST NIGHT'S; A NEW    *        
016700* CURRENCY CODE IS ADDED.                                        *        
016800 200-POST-ONE-RATE.                                                       
016900     READ SALRWORK                                                        
017000         AT END                                                           
017100             MOVE 'Y' TO WS-SALRWORK-EOF                                  
017200             GO TO 200-EXIT                                               
017300     END-READ.                                                            
017400     ADD 1 TO NUM-RATE-REQUESTS.                                          
017500                                                                          
017600     MOVE RWK-RATE-REC TO MST-RATE-REC.                                   
017700                                                                          
017800     READ SALRATMS                                                        
017900         INVALID KEY                                                      
018000             PERFORM 210-ADD-RATE THRU 210-EXIT                           
018100         NOT INVALID KEY                                                  
018200             PERFORM 220-REWRITE-RATE THRU 220-EXIT                       
018300     END-READ.                                                            
018400 200-EXIT.                                                                
018500     EXIT.                                                                
018600                                                                          
018700 210-ADD-RATE.                                                            
018800     WRITE MST-RATE-REC.                                                  
018900     IF WS-SALRATMS-STATUS NOT = '00'                                     
019000         DISPLAY 'SALXLOD - ERROR ADDING RATE, STATUS='                   
019100                 WS-SALRATMS-STATUS ' CURRENCY=' MST-CURRENCY             
019200     ELSE                                                                 
019300         ADD 1 TO NUM-RATE-PROCESSED                                      
019400     END-IF.                                                              
019500 210-EXIT.                                                                
019600     EXIT.                                                                
019700                                                                          
019800 220-REWRITE-RATE.                                                        
019900     REWRITE MST-RATE-REC.                                                
020000     IF WS-SALRATMS-STATUS NOT = '00'                                     
020100         DISPLAY 'SALXLOD - ERROR REWRITING RATE, STATUS='                
020200                 WS-SALRATMS-STATUS ' CURRENCY=' MST-CURRENCY             
020300     ELSE                                                                 
020400         ADD 1 TO NUM-RATE-PROCESSED                                      
020500     END-IF.                                                              
020600 220-EXIT.                                                                
020700     EXIT.                                                                
020800                                                                          
020900*----------------------------------------------------------------*        
021000* ONE SALES-MASTER RECORD PER ORDER-ID.  A RE-RUN OF TONIGHT'S   *        
021100* FEED FOR THE SAME ORDER-ID REWRITES THE EXISTING RECORD --     *        
021200* SALXFRM HAS ALREADY GUARANTEED ONE RECORD PER ORDER-ID OUT     *        
021300* OF A SINGLE RUN, SO A REWRITE HERE ALWAYS MEANS A RE-RUN OF    *        
021400* A PRIOR NIGHT'S FEED, NOT A DUPLICATE WITHIN TONIGHT'S.        *        
021500 500-POST-ONE-SALE.                                                       
021600     READ SALCWORK                                                        
021700         AT END                                                           
021800             MOVE 'Y' TO WS-SALCWORK-EOF                                  
021900             GO TO 500-EXIT                                               
022000     END-READ.                                                            
022100     ADD 1 TO NUM-SALES-REQUESTS.                                         
022200                                                                          
022300     MOVE CWK-SALES-REC TO MST-SALES-REC.                                 
022400     STRING CURRENT-DATE-CCYY '-' CURRENT-MONTH '-' CURRENT-DAY           
022500         ' ' CURRENT-HOUR ':' CURRENT-MINUTE ':' CURRENT-SECOND           
022600         DELIMITED BY SIZE INTO MST-POSTED-TIMESTAMP.                     
022700                                                                          
022800     READ SALESMST                                                        
022900         INVALID KEY                                                      
023000             PERFORM 510-ADD-SALE THRU 510-EXIT                           
023100         NOT INVALID KEY                                                  
023200             PERFORM 520-REWRITE-SALE THRU 520-EXIT                       
023300     END-READ.                                                            
023400 500-EXIT.                                                                
023500     EXIT.                                                                
023600                                                                          
023700 510-ADD-SALE.                                                            
023800     WRITE MST-SALES-REC.                                                 
023900     IF WS-SALESMST-STATUS NOT = '00'                                     
024000         DISPLAY 'SALXLOD - ERROR ADDING SALE, STATUS='                   
024100                 WS-SALESMST-STATUS ' ORDER-ID=' MST-ORDER-ID             
024200         ADD 1 TO NUM-SALES-REJECTED                                      
024300     ELSE                                                                 
024400         ADD 1 TO NUM-SALES-PROCESSED                                     
024500     END-IF.                                                              
024600 510-EXIT.                                                                
024700     EXIT.                                                                
024800                                                                          
024900 520-REWRITE-SALE.                                                        
025000     REWRITE MST-SALES-REC.                                               
025100     IF WS-SALESMST-STATUS NOT = '00'                                     
025200         DISPLAY 'SALXLOD - ERROR REWRITING SALE, STATUS='                
025300                 WS-SALESMST-STATUS ' ORDER-ID=' MST-ORDER-ID             
025400         ADD 1 TO NUM-SALES-REJECTED                                      
025500     ELSE                                                                 
025600         ADD 1 TO NUM-SALES-PROCESSED                                     
025700     END-IF.                                                              
025800 520-EXIT.                                                                
025900     EXIT.                                                                
026000                                                                          
026100*----------------------------------------------------------------*        
026200 700-OPEN-FILES.                                                          
026300     OPEN INPUT  SALRWORK SALCWORK.                                       
026400     OPEN I-O    SALRATMS SALESMST.                                       
026500     IF WS-SALRWORK-STATUS NOT = '00'                                     
026600         DISPLAY 'SALXLOD - ERROR OPENING SALRWORK. RC: '                 
026700                 WS-SALRWORK-STATUS                                       
026800         MOVE 'Y' TO SAL-CB-ABEND-SW                                      
026900         MOVE 16 TO RETURN-CODE                                           
027000         MOVE 'Y' TO WS-SALRWORK-EOF                                      
027100     END-IF.                                                              
027200     IF WS-SALCWORK-STATUS NOT = '00'                                     
027300         DISPLAY 'SALXLOD - ERROR OPENING SALCWORK. RC: '                 
027400                 WS-SALCWORK-STATUS                                       
027500         MOVE 'Y' TO SAL-CB-ABEND-SW                                      
027600         MOVE 16 TO RETURN-CODE                                           
027700         MOVE 'Y' TO WS-SALCWORK-EOF                                      
027800     END-IF.                                                              
027900     IF WS-SALRATMS-STATUS NOT = '00'                                     
028000         DISPLAY 'SALXLOD - ERROR OPENING SALRATMS. RC: '                 
028100                 WS-SALRATMS-STATUS                                       
028200         MOVE 'Y' TO SAL-CB-ABEND-SW                                      
028300         MOVE 16 TO RETURN-CODE                                           
028400         MOVE 'Y' TO WS-SALRWORK-EOF                                      
028500         MOVE 'Y' TO WS-SALCWORK-EOF                                      
028600     END-IF.                                                              
028700     IF WS-SALESMST-STATUS NOT = '00'                                     
028800         DISPLAY 'SALXLOD - ERROR OPENING SALESMST. RC: '                 
028900                 WS-SALESMST-STATUS                                       
029000         MOVE 'Y' TO SAL-CB-ABEND-SW                                      
029100         MOVE 16 TO RETURN-CODE                                           
029200         MOVE 'Y' TO WS-SALRWORK-EOF                                      
029300         MOVE 'Y' TO WS-SALCWORK-EOF                                      
029400     END-IF.                                                              
029500 700-EXIT.                                                                
029600     EXIT.                                                                
029700                                                                          
029800*----------------------------------------------------------------*        
029900 900-CLOSE-FILES.                                                         
030000     CLOSE SALRWORK SALCWORK SALRATMS SALESMST.                           
030100 900-EXIT.                                                                
030200     EXIT.                                                                
