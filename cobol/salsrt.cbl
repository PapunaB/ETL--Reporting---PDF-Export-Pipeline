000100******************************************************************        
000200* SALSRT  -  AGGREGATION-ROW SORT UTILITY                        *        
000300*                                                                *        
000400* CALLED BY SALXRPT TO PUT A TABLE OF AGGREGATED ROWS (ONE       *        
000500* PER AFFILIATE OR ONE PER CATEGORY, EACH WITH ITS ROLLED-UP     *        
000600* USD TOTAL) INTO DESCENDING TOTAL ORDER FOR THE 'TOP            *        
000700* AFFILIATES' AND 'TOP CATEGORIES' SECTIONS OF THE EXECUTIVE     *        
000800* REPORT.  THE CALLER BUILDS THE TABLE AND PASSES ITS ACTUAL     *        
000900* ROW COUNT; SALSRT SORTS IN PLACE AND RETURNS.                  *        
001000*                                                                *        
001100* REWRITTEN FROM ADSORT, THE GENERAL-PURPOSE IN-PLACE            *        
001200* INSERTION SORT SUBROUTINE THE SHOP HAS CARRIED SINCE THE       *        
001300* ADS AND DDS DAYS.  THE ALGORITHM (WORK BACKWARDS FROM THE      *        
001400* NEXT UNSORTED SLOT, SHIFT LARGER-INDEXED ENTRIES UP ONE TO     *        
001500* OPEN A HOLE, DROP THE NEW ENTRY IN THE HOLE) IS UNCHANGED;     *        
001600* ONLY THE COMPARE DIRECTION (DESCENDING HERE, ADSORT SORTED     *        
001700* ASCENDING) AND THE ELEMENT SHAPE (A NAME/AMOUNT PAIR HERE,     *        
001800* A LONE NUMBER THERE) ARE NEW.                                  *        
001900*                                                                *        
002000* CHANGE LOG                                                     *        
002100*   09/30/99  RPK  CR-1204   ORIGINAL CUT FOR THE EXECUTIVE      *        
002200*                            REPORT TOP-N SECTIONS.  ADAPTED     *        
002300*                            FROM THE ADSORT INSERTION SORT.     *        
002400*   07/02/00  DLH  CR-1255   ADDED THE UPSI TRACE SWITCH FOR     *        
002500*                            DUMPING THE TABLE BEFORE/AFTER.     *        
002600******************************************************************        
002700 IDENTIFICATION DIVISION.                                                 
002800 PROGRAM-ID.    SALSRT.                                                   
002900 AUTHOR.        R P KOVACH.                                               
003000 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - BATCH SUPPORT.                  
003100 DATE-WRITTEN.  09/30/99.                                                 
003200 DATE-COMPILED.                                                           
003300 SECURITY.      NONCONFIDENTIAL.                                          
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER. IBM-370.                                                
003700 OBJECT-COMPUTER. IBM-370.                                                
003800 SPECIAL-NAMES.                                                           
003900     UPSI-0 IS SALSRT-TRACE-SW.                                           
004000 DATA DIVISION.                                                           
004100 WORKING-STORAGE SECTION.                                                 
004200*                                                                         
004300 01  WS-WORK-AREAS.                                                       
004400     05  WS-MOVE-FROM             PIC S9(4) COMP.                         
004500     05  WS-INSERT-TO             PIC S9(4) COMP.                         
004600     05  WS-INSERT-ENTRY.                                                 
004700         10  WS-INSERT-NAME       PIC X(20).                              
004800         10  WS-INSERT-AMOUNT     PIC S9(9)V99 COMP-3.                    
004900     05  WS-INSERT-AMOUNT-AN REDEFINES WS-INSERT-AMOUNT                   
005000                                  PIC X(6).                               
005100*                                                                         
005200 01  ABEND-TEST                   PIC X(2).                               
005300 01  ABEND-TEST-N REDEFINES ABEND-TEST                                    
005400                                  PIC S9(3) COMP-3.                       
005500                                                                          
005600 LINKAGE SECTION.                                                         
005700 01  SALSRT-TABLE-SIZE            PIC S9(4) COMP.                         
005800 01  SALSRT-ROW-TABLE.                                                    
005900     05  SALSRT-ROW OCCURS 0 TO 50 TIMES                                  
006000                    DEPENDING ON SALSRT-TABLE-SIZE.                       
006100         10  SALSRT-ROW-NAME      PIC X(20).                              
006200         10  SALSRT-ROW-AMOUNT    PIC S9(9)V99 COMP-3.                    
006300         10  SALSRT-ROW-AMOUNT-AN REDEFINES SALSRT-ROW-AMOUNT             
006400                                  PIC X(6).                               
006500                                                                          
006600******************************************************************        
006700 PROCEDURE DIVISION USING SALSRT-TABLE-SIZE, SALSRT-ROW-TABLE.            
006800******************************************************************        
006900                                                                          
007000 000-MAIN.                                                                
007100     IF SALSRT-TRACE-SW                                                   
007200         PERFORM 800-DUMP-TABLE THRU 800-EXIT                             
007300     END-IF.                                                              
007400                                                                          
007500     PERFORM 100-INSERTION-SORT THRU 100-EXIT                             
007600             VARYING WS-MOVE-FROM FROM 2 BY 1                             
007700             UNTIL WS-MOVE-FROM > SALSRT-TABLE-SIZE.                      
007800                                                                          
007900     IF SALSRT-TRACE-SW                                                   
008000         PERFORM 800-DUMP-TABLE THRU 800-EXIT                             
008100     END-IF.                                                              
008200     GOBACK.                                                              
008300                                                                          
008400*----------------------------------------------------------------*        
008500* CLASSIC INSERTION SORT, DESCENDING ON AMOUNT.  WS-MOVE-FROM    *        
008600* IS THE NEXT ENTRY TO FILE INTO THE ALREADY-SORTED PREFIX       *        
008700* SALSRT-ROW(1) THRU SALSRT-ROW(WS-MOVE-FROM - 1).               *        
008800 100-INSERTION-SORT.                                                      
008900     MOVE SALSRT-ROW (WS-MOVE-FROM) TO WS-INSERT-ENTRY.                   
009000     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.                             
009100                                                                          
009200     PERFORM 110-SHIFT-UP THRU 110-EXIT                                   
009300             UNTIL WS-INSERT-TO <= 0                                      
009400                OR SALSRT-ROW-AMOUNT (WS-INSERT-TO)                       
009500                       >= WS-INSERT-AMOUNT.                               
009600                                                                          
009700     MOVE WS-INSERT-ENTRY TO SALSRT-ROW (WS-INSERT-TO + 1).               
009800 100-EXIT.                                                                
009900     EXIT.                                                                
010000                                                                          
010100* SHIFT THE ENTRY AT WS-INSERT-TO UP ONE SLOT TO OPEN THE        *        
010200* HOLE WS-INSERT-ENTRY WILL EVENTUALLY DROP INTO.                *        
010300 110-SHIFT-UP.                                                            
010400     MOVE SALSRT-ROW (WS-INSERT-TO)                                       
010500          TO SALSRT-ROW (WS-INSERT-TO + 1).                               
010600     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.                             
010700 110-EXIT.                                                                
010800     EXIT.                                                                
010900                                                                          
011000*----------------------------------------------------------------*        
011100* UPSI-0 TRACE DUMP - TURNED ON AT THE JCL STEP FOR A RUN        *        
011200* WHEN THE REPORT'S TOP-N ORDERING LOOKS WRONG.                  *        
011300 800-DUMP-TABLE.                                                          
011400     PERFORM 810-DUMP-ONE-ROW THRU 810-EXIT                               
011500             VARYING WS-MOVE-FROM FROM 1 BY 1                             
011600             UNTIL WS-MOVE-FROM > SALSRT-TABLE-SIZE.                      
011700 800-EXIT.                                                                
011800     EXIT.                                                                
011900                                                                          
012000 810-DUMP-ONE-ROW.                                                        
012100     DISPLAY 'SALSRT - ROW ' WS-MOVE-FROM ' NAME='                        
012200             SALSRT-ROW-NAME (WS-MOVE-FROM) ' AMOUNT-AN='                 
012300             SALSRT-ROW-AMOUNT-AN (WS-MOVE-FROM).                         
012400 810-EXIT.                                                                
012500     EXIT.                                                                
