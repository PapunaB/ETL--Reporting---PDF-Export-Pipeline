000100******************************************************************        
000200* SALCACP  -  SALES-BY-CATEGORY EXTRACT RECORD                   *        
000300*                                                                *        
000400* ONE ROW PER PRODUCT CATEGORY, WRITTEN BY SALXRPT TO THE        *        
000500* CATEGORY EXTRACT FILE SALCAEXT IN DESCENDING TOTAL ORDER.      *        
000600*                                                                *        
000700* COPYBOOK CHANGE LOG                                            *        
000800*   04/02/99  RPK  CR-1191  ORIGINAL CUT.                        *        
000900******************************************************************        
001000 01  CA-EXTRACT-REC.                                                      
001100     05  CA-CATEGORY             PIC X(15).                               
001200     05  FILLER                  PIC X(2)  VALUE SPACES.                  
001300     05  CA-TOTAL-SALES-USD      PIC S9(11)V99.                           
001400     05  FILLER                  PIC X(14) VALUE SPACES.                  
