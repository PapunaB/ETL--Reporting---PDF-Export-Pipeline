000100******************************************************************        
000200* SALSUCP  -  OVERALL ORDER SUMMARY RECORD                       *        
000300*                                                                *        
000400* ONE RECORD SUMMARIZING THE ENTIRE MASTER SALES STORE, BUILT    *        
000500* AND PRINTED BY SALXRPT ON THE COVER SECTION OF THE EXECUTIVE   *        
000600* REPORT.                                                        *        
000700*                                                                *        
000800* COPYBOOK CHANGE LOG                                            *        
000900*   04/05/99  RPK  CR-1191  ORIGINAL CUT.                        *        
001000******************************************************************        
001100 01  SU-SUMMARY-REC.                                                      
001200     05  SU-TOTAL-ORDERS         PIC 9(7).                                
001300     05  SU-TOTAL-SALES-USD      PIC S9(11)V99.                           
001400     05  SU-AVG-ORDER-VALUE-USD  PIC S9(9)V99.                            
001500     05  SU-MIN-ORDER-VALUE-USD  PIC S9(9)V99.                            
001600     05  SU-MAX-ORDER-VALUE-USD  PIC S9(9)V99.                            
001700     05  FILLER                  PIC X(20) VALUE SPACES.                  
