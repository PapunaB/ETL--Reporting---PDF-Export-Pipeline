000100******************************************************************        
000200* SALAFCP  -  SALES-BY-AFFILIATE EXTRACT RECORD                  *        
000300*                                                                *        
000400* ONE ROW PER AFFILIATE, WRITTEN BY SALXRPT TO THE AFFILIATE     *        
000500* EXTRACT FILE SALAFEXT IN DESCENDING TOTAL ORDER.               *        
000600*                                                                *        
000700* COPYBOOK CHANGE LOG                                            *        
000800*   04/02/99  RPK  CR-1191  ORIGINAL CUT.                        *        
000900******************************************************************        
001000 01  AF-EXTRACT-REC.                                                      
001100     05  AF-AFFILIATE-NAME       PIC X(20).                               
001200     05  FILLER                  PIC X(2)  VALUE SPACES.                  
001300     05  AF-TOTAL-SALES-USD      PIC S9(11)V99.                           
001400     05  FILLER                  PIC X(9)  VALUE SPACES.                  
