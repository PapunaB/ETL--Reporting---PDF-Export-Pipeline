000100******************************************************************        
000200* SALBATCH  -  NIGHTLY SALES BATCH DRIVER                        *        
000300*                                                                *        
000400* TOP-LEVEL STEP FOR THE NIGHTLY SALES ETL/REPORTING RUN.        *        
000500* CALLS EACH PHASE IN ORDER -- EXTRACT (SALXTRC), RATE           *        
000600* EXTRACT (SALXRAT), TRANSFORM (SALXFRM), LOAD (SALXLOD),        *        
000700* REPORT (SALXRPT) -- PASSING THE SAME SAL-CONTROL-BLOCK TO      *        
000800* EVERY CALL SO COUNTS AND THE RUN STAMP FLOW STEP TO STEP.      *        
000900* LOGS A START AND END LINE PER PHASE TO SALBATLOG.  THE         *        
001000* FIRST PHASE TO SET SAL-CB-ABEND-SW STOPS THE CHAIN; NO         *        
001100* LATER PHASE IS CALLED AND THE RUN ENDS WITH A NONZERO          *        
001200* RETURN CODE.                                                   *        
001300*                                                                *        
001400* THIS PROGRAM OWNS THE CONTROL BLOCK -- IT IS NOT PASSED        *        
001500* ONE, IT BUILDS ONE AT 000-MAIN AND HANDS IT DOWNWARD.          *        
001600*                                                                *        
001700* CHANGE LOG                                                     *        
001800*   11/07/88  RPK            ORIGINAL CUT - CALLS SALXTRC ONLY,  *        
001900*                            THE ONLY STEP THAT EXISTED YET.     *        
002000*   02/20/89  RPK  CR-0490   ADDED THE CALL TO SALXRAT.          *        
002100*   05/15/90  RPK  CR-0688   ADDED THE CALL TO SALXFRM.          *        
002200*   03/28/99  RPK  CR-1192   ADDED THE CALL TO SALXLOD.  BUILT   *        
002300*                            SAL-CONTROL-BLOCK (SALWRKCP) SO     *        
002400*                            COUNTS NO LONGER HAD TO BE RE-      *        
002500*                            DERIVED FROM FILE STATUS CODES AT   *        
002600*                            EACH STEP BOUNDARY.                 *        
002700*   04/02/99  RPK  CR-1192   ADDED THE CALL TO SALXRPT AS THE    *        
002800*                            FINAL STEP OF THE CHAIN.            *        
002900*   12/01/99  RPK  CR-1204   ABORT THE REMAINING STEPS ONCE      *        
003000*                            SAL-CB-ABEND-SW COMES BACK 'Y'.     *        
003100*   12/30/99  RPK  CR-1175   Y2K - CENTURY-WINDOWED THE RUN-     *        
003200*                            DATE STAMP WRITTEN TO THE CONTROL   *        
003300*                            BLOCK AND TO SALBATLOG.             *        
003400*   08/14/03  JWT  CR-1402   LOG EACH STEP'S RETURN CODE TO      *        
003500*                            SALBATLOG FOR AUDIT CR-1401.        *        
003600******************************************************************        
003700 IDENTIFICATION DIVISION.                                                 
003800 PROGRAM-ID.    SALBATCH.                                                 
003900 AUTHOR.        R P KOVACH.                                               
004000 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - BATCH SUPPORT.                  
004100 DATE-WRITTEN.  11/07/88.                                                 
004200 DATE-COMPILED.                                                           
004300 SECURITY.      NONCONFIDENTIAL.                                          
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER. IBM-370.                                                
004700 OBJECT-COMPUTER. IBM-370.                                                
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM.                                                  
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200                                                                          
005300     SELECT SALBATLOG      ASSIGN TO SALBATLOG                            
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS  IS  WS-SALBATLOG-STATUS.                            
005600                                                                          
005700******************************************************************        
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000                                                                          
006100 FD  SALBATLOG                                                            
006200     RECORDING MODE IS F.                                                 
006300 01  BATLOG-LINE                   PIC X(80).                             
006400                                                                          
006500******************************************************************        
006600 WORKING-STORAGE SECTION.                                                 
006700******************************************************************        
006800*                                                                         
006900 01  SYSTEM-DATE-AND-TIME.                                                
007000     05  CURRENT-DATE-CCYY        PIC 9(4).                               
007100     05  CURRENT-DATE-MMDDYY.                                             
007200         10  CURRENT-MONTH        PIC 9(2).                               
007300         10  CURRENT-DAY          PIC 9(2).                               
007400         10  CURRENT-YEAR         PIC 9(2).                               
007500     05  CURRENT-DATE-N REDEFINES CURRENT-DATE-MMDDYY                     
007600                                  PIC 9(6).                               
007700     05  CURRENT-TIME.                                                    
007800         10  CURRENT-HOUR         PIC 9(2).                               
007900         10  CURRENT-MINUTE       PIC 9(2).                               
008000         10  CURRENT-SECOND       PIC 9(2).                               
008100         10  CURRENT-HNDSEC       PIC 9(2).                               
008200*                                                                         
008300 01  WS-FIELDS.                                                           
008400     05  WS-SALBATLOG-STATUS      PIC X(2)   VALUE SPACES.                
008500     05  WS-PHASE-NO              PIC S9(4) COMP VALUE +0.                
008600     05  WS-PHASE-NO-AN REDEFINES WS-PHASE-NO                             
008700                                  PIC X(2).                               
008800*                                                                         
008900* CONTROL BLOCK SALBATCH OWNS AND PASSES TO EVERY PHASE -- SAME  *        
009000* COPYBOOK EVERY PHASE USES IN ITS OWN LINKAGE SECTION.          *        
009100 COPY SALWRKCP.                                                           
009200*                                                                         
009300* ONE LOG LINE PER PHASE START/END.  BUILT HERE AND WRITTEN      *        
009400* TO SALBATLOG BY 800-WRITE-LOG-LINE; LAID OUT BY EYE, NOT       *        
009500* BY A DOWNSTREAM READER, SO COLUMN SPACING IS APPROXIMATE.      *        
009600 01  WS-LOG-LINE.                                                         
009700     05  WS-LOG-TIMESTAMP         PIC X(19).                              
009800     05  FILLER                   PIC X(1)   VALUE SPACES.                
009900     05  WS-LOG-PHASE             PIC X(8).                               
010000     05  FILLER                   PIC X(1)   VALUE SPACES.                
010100     05  WS-LOG-EVENT             PIC X(5).                               
010200     05  FILLER                   PIC X(1)   VALUE SPACES.                
010300     05  WS-LOG-RC                PIC ---9.                               
010400     05  FILLER                   PIC X(42) VALUE SPACES.                 
010500*                                                                         
010600 01  ABEND-TEST                   PIC X(2).                               
010700 01  ABEND-TEST-N REDEFINES ABEND-TEST                                    
010800                                  PIC S9(3) COMP-3.                       
010900                                                                          
011000******************************************************************        
011100 PROCEDURE DIVISION.                                                      
011200******************************************************************        
011300                                                                          
011400 000-MAIN.                                                                
011500     PERFORM 050-BUILD-CONTROL-BLOCK THRU 050-EXIT.                       
011600     PERFORM 700-OPEN-FILES          THRU 700-EXIT.                       
011700                                                                          
011800     PERFORM 100-RUN-PHASE THRU 100-EXIT                                  
011900             WITH TEST BEFORE                                             
012000             VARYING WS-PHASE-NO FROM 1 BY 1                              
012100             UNTIL WS-PHASE-NO > 5 OR SAL-CB-ABEND.                       
012200                                                                          
012300     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                               
012400                                                                          
012500     DISPLAY 'SALBATCH - RAN PHASE(S) THROUGH ' WS-PHASE-NO-AN            
012600             ' FOR OPERATOR CONSOLE REVIEW.'.                             
012700                                                                          
012800     IF SAL-CB-ABEND                                                      
012900         MOVE 16 TO RETURN-CODE                                           
013000     ELSE                                                                 
013100         MOVE 0  TO RETURN-CODE                                           
013200     END-IF.                                                              
013300     GOBACK.                                                              
013400                                                                          
013500*----------------------------------------------------------------*        
013600* BUILD THE RUN STAMP ONCE, BEFORE ANY PHASE IS CALLED, SO       *        
013700* EVERY PHASE AND EVERY LOG LINE CARRIES THE SAME TIMESTAMP.     *        
013800 050-BUILD-CONTROL-BLOCK.                                                 
013900     ACCEPT CURRENT-DATE-MMDDYY FROM DATE.                                
014000     ACCEPT CURRENT-TIME        FROM TIME.                                
014100                                                                          
014200     IF CURRENT-YEAR < 50                                                 
014300         MOVE 20 TO CURRENT-DATE-CCYY (1:2)                               
014400     ELSE                                                                 
014500         MOVE 19 TO CURRENT-DATE-CCYY (1:2)                               
014600     END-IF.                                                              
014700     MOVE CURRENT-YEAR TO CURRENT-DATE-CCYY (3:2).                        
014800                                                                          
014900     MOVE CURRENT-DATE-CCYY    TO SAL-CB-RUN-YYYY.                        
015000     MOVE CURRENT-MONTH        TO SAL-CB-RUN-MM.                          
015100     MOVE CURRENT-DAY          TO SAL-CB-RUN-DD.                          
015200                                                                          
015300     STRING CURRENT-DATE-CCYY  '-' CURRENT-MONTH  '-'                     
015400            CURRENT-DAY       ' ' CURRENT-HOUR    ':'                     
015500            CURRENT-MINUTE    ':' CURRENT-SECOND                          
015600            DELIMITED BY SIZE INTO SAL-CB-RUN-TIMESTAMP.                  
015700                                                                          
015800     MOVE 'N' TO SAL-CB-ABEND-SW.                                         
015900     MOVE +0  TO SAL-CB-RECORDS-READ    SAL-CB-RECORDS-POSTED             
016000                 SAL-CB-RECORDS-DROPPED SAL-CB-RATE-COUNT.                
016100 050-EXIT.                                                                
016200     EXIT.                                                                
016300                                                                          
016400*----------------------------------------------------------------*        
016500 100-RUN-PHASE.                                                           
016600     PERFORM 110-CALL-ONE-PHASE THRU 110-EXIT.                            
016700 100-EXIT.                                                                
016800     EXIT.                                                                
016900                                                                          
017000 110-CALL-ONE-PHASE.                                                      
017100     EVALUATE WS-PHASE-NO                                                 
017200         WHEN 1                                                           
017300             MOVE 'SALXTRC ' TO SAL-CB-PHASE-NAME                         
017400             PERFORM 200-LOG-PHASE-START THRU 200-EXIT                    
017500             CALL 'SALXTRC' USING SAL-CONTROL-BLOCK                       
017600         WHEN 2                                                           
017700             MOVE 'SALXRAT ' TO SAL-CB-PHASE-NAME                         
017800             PERFORM 200-LOG-PHASE-START THRU 200-EXIT                    
017900             CALL 'SALXRAT' USING SAL-CONTROL-BLOCK                       
018000         WHEN 3                                                           
018100             MOVE 'SALXFRM ' TO SAL-CB-PHASE-NAME                         
018200             PERFORM 200-LOG-PHASE-START THRU 200-EXIT                    
018300             CALL 'SALXFRM' USING SAL-CONTROL-BLOCK                       
018400         WHEN 4                                                           
018500             MOVE 'SALXLOD ' TO SAL-CB-PHASE-NAME                         
018600             PERFORM 200-LOG-PHASE-START THRU 200-EXIT                    
018700             CALL 'SALXLOD' USING SAL-CONTROL-BLOCK                       
018800         WHEN 5                                                           
018900             MOVE 'SALXRPT ' TO SAL-CB-PHASE-NAME                         
019000             PERFORM 200-LOG-PHASE-START THRU 200-EXIT                    
019100             CALL 'SALXRPT' USING SAL-CONTROL-BLOCK                       
019200     END-EVALUATE.                                                        
019300                                                                          
019400     PERFORM 210-LOG-PHASE-END THRU 210-EXIT.                             
019500 110-EXIT.                                                                
019600     EXIT.                                                                
019700                                                                          
019800*----------------------------------------------------------------*        
019900 200-LOG-PHASE-START.                                                     
020000     MOVE SAL-CB-RUN-TIMESTAMP TO WS-LOG-TIMESTAMP.                       
020100     MOVE SAL-CB-PHASE-NAME    TO WS-LOG-PHASE.                           
020200     MOVE 'START'              TO WS-LOG-EVENT.                           
020300     MOVE ZEROS                TO WS-LOG-RC.                              
020400     PERFORM 800-WRITE-LOG-LINE THRU 800-EXIT.                            
020500 200-EXIT.                                                                
020600     EXIT.                                                                
020700                                                                          
020800 210-LOG-PHASE-END.                                                       
020900     MOVE SAL-CB-RUN-TIMESTAMP TO WS-LOG-TIMESTAMP.                       
021000     MOVE SAL-CB-PHASE-NAME    TO WS-LOG-PHASE.                           
021100     IF SAL-CB-ABEND                                                      
021200         MOVE 'ABEND' TO WS-LOG-EVENT                                     
021300     ELSE                                                                 
021400         MOVE 'END  ' TO WS-LOG-EVENT                                     
021500     END-IF.                                                              
021600     MOVE RETURN-CODE           TO WS-LOG-RC.                             
021700     PERFORM 800-WRITE-LOG-LINE THRU 800-EXIT.                            
021800 210-EXIT.                                                                
021900     EXIT.                                                                
022000                                                                          
022100*----------------------------------------------------------------*        
022200 800-WRITE-LOG-LINE.                                                      
022300     MOVE WS-LOG-LINE TO BATLOG-LINE.                                     
022400     WRITE BATLOG-LINE.                                                   
022500 800-EXIT.                                                                
022600     EXIT.                                                                
022700                                                                          
022800*----------------------------------------------------------------*        
022900 700-OPEN-FILES.                                                          
023000     OPEN OUTPUT SALBATLOG.                                               
023100     IF WS-SALBATLOG-STATUS NOT = '00'                                    
023200         DISPLAY 'SALBATCH - ERROR OPENING SALBATLOG. RC: '               
023300                 WS-SALBATLOG-STATUS                                      
023400         MOVE 'Y' TO SAL-CB-ABEND-SW                                      
023500     END-IF.                                                              
023600 700-EXIT.                                                                
023700     EXIT.                                                                
023800                                                                          
023900 900-CLOSE-FILES.                                                         
024000     CLOSE SALBATLOG.                                                     
024100 900-EXIT.                                                                
024200     EXIT.                                                                
