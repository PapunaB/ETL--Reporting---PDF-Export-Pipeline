000100******************************************************************        
000200* SALXTRC  -  SALES EXTRACTOR                                    *        
000300*                                                                *        
000400* READS THE NIGHTLY RAW SALES DOWNLOAD (SALESIN), A LINE-        *        
000500* SEQUENTIAL DELIMITED TEXT FILE WITH A ONE-LINE HEADER, AND     *        
000600* WRITES ONE SALRAWCP RECORD PER DATA LINE TO THE SALES WORK     *        
000700* FILE (SALXWORK) FOR SALXFRM TO CLEANSE.  NO BUSINESS RULES     *        
000800* ARE APPLIED HERE -- THIS PROGRAM ONLY PARSES THE DELIMITED     *        
000900* TEXT INTO FIELDS AND STAMPS THE AUDIT TRAILER.                 *        
001000*                                                                *        
001100* CALLED BY SALBATCH AS THE FIRST STEP OF THE EXTRACT PHASE.     *        
001200*                                                                *        
001300* CHANGE LOG                                                     *        
001400*   11/07/88  RPK            ORIGINAL CUT.                       *        
001500*   09/19/91  RPK  CR-0542   ADDED REC-STATUS TRAILER BYTE SO    *        
001600*                            DOWNSTREAM STEPS CAN FLAG SUSPECT   *        
001700*                            INPUT WITHOUT AN EXTRA PASS.        *        
001800*   12/30/98  RPK  CR-1175   Y2K - EXPANDED RAW-EXTRACT-RUN-DATE *        
001900*                            TO AN 8-DIGIT CCYYMMDD FIELD.       *        
002000*   03/14/99  RPK  CR-1190   CONVERTED RECORD LAYOUT TO THE      *        
002100*                            SALRAWCP COPYBOOK.                  *        
002200*   06/09/00  DLH  CR-1255   ADDED NUMERIC-DIGIT BUILD FOR THE   *        
002300*                            SALES AMOUNT TOKEN (SEE 150-BUILD-  *        
002400*                            AMOUNT-DIGITS) SO SALXFRM CAN TEST  *        
002500*                            NUMERIC CLASS INSTEAD OF UNSTRINGING*        
002600*                            THE RAW TEXT A SECOND TIME.         *        
002700*   02/02/01  DLH  CR-1310   SKIP BLANK TRAILING LINES AT EOF.   *        
002800*   09/02/01  DLH  CR-1318   SALRAWCP PREFIX PARAMETERIZED; ADDED*        
002900*                            REPLACING CLAUSE (NO FIELD NAMES    *        
003000*                            CHANGED, TAG RESOLVES TO RAW-).     *        
003100*   08/14/03  JWT  CR-1402   DISPLAY RECORD COUNT AT CLOSE FOR   *        
003200*                            OPERATOR CONSOLE REVIEW.            *        
003300******************************************************************        
003400 IDENTIFICATION DIVISION.                                                 
003500 PROGRAM-ID.    SALXTRC.                                                  
003600 AUTHOR.        R P KOVACH.                                               
003700 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - BATCH SUPPORT.                  
003800 DATE-WRITTEN.  11/07/88.                                                 
003900 DATE-COMPILED.                                                           
004000 SECURITY.      NONCONFIDENTIAL.                                          
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. IBM-370.                                                
004400 OBJECT-COMPUTER. IBM-370.                                                
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     UPSI-0 IS SALXTRC-TEST-MODE-SW.                                      
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000                                                                          
005100     SELECT SALESIN        ASSIGN TO SALESIN                              
005200         ORGANIZATION IS LINE SEQUENTIAL                                  
005300         FILE STATUS  IS  WS-SALESIN-STATUS.                              
005400                                                                          
005500     SELECT SALXWORK       ASSIGN TO SALXWORK                             
005600         ACCESS IS SEQUENTIAL                                             
005700         FILE STATUS  IS  WS-SALXWORK-STATUS.                             
005800                                                                          
005900******************************************************************        
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200                                                                          
006300 FD  SALESIN                                                              
006400     RECORDING MODE IS F.                                                 
006500 01  SALESIN-REC                  PIC X(100).                             
006600                                                                          
006700 FD  SALXWORK                                                             
006800     RECORDING MODE IS F                                                  
006900     BLOCK CONTAINS 0 RECORDS.                                            
007000 COPY SALRAWCP REPLACING ==:TAG:== BY ==RAW==.                            
007100                                                                          
007200******************************************************************        
007300 WORKING-STORAGE SECTION.                                                 
007400******************************************************************        
007500*                                                                         
007600 01  SYSTEM-DATE-AND-TIME.                                                
007700     05  CURRENT-DATE-CCYY        PIC 9(4).                               
007800     05  CURRENT-DATE-MMDDYY.                                             
007900         10  CURRENT-MONTH        PIC 9(2).                               
008000         10  CURRENT-DAY          PIC 9(2).                               
008100         10  CURRENT-YEAR         PIC 9(2).                               
008200     05  CURRENT-DATE-N REDEFINES CURRENT-DATE-MMDDYY                     
008300                                  PIC 9(6).                               
008400     05  CURRENT-TIME.                                                    
008500         10  CURRENT-HOUR         PIC 9(2).                               
008600         10  CURRENT-MINUTE       PIC 9(2).                               
008700         10  CURRENT-SECOND       PIC 9(2).                               
008800         10  CURRENT-HNDSEC       PIC 9(2).                               
008900*                                                                         
009000 01  WS-FIELDS.                                                           
009100     05  WS-SALESIN-STATUS        PIC X(2)   VALUE SPACES.                
009200     05  WS-SALXWORK-STATUS       PIC X(2)   VALUE SPACES.                
009300     05  WS-SALES-EOF             PIC X(1)   VALUE 'N'.                   
009400         88  SALES-EOF                 VALUE 'Y'.                         
009500     05  WS-FIRST-LINE-SW         PIC X(1)   VALUE 'Y'.                   
009600         88  WS-FIRST-LINE             VALUE 'Y'.                         
009700     05  WS-EXTRACT-SEQ           PIC 9(7)   COMP-3 VALUE 0.              
009800*                                                                         
009900 01  WS-COUNTERS.                                                         
010000     05  WS-RECORDS-READ          PIC S9(7)  COMP-3 VALUE +0.             
010100     05  WS-RECORDS-WRITTEN       PIC S9(7)  COMP-3 VALUE +0.             
010200     05  WS-RECORDS-SUSPECT       PIC S9(7)  COMP-3 VALUE +0.             
010300     05  WS-SUB                   PIC S9(4)  COMP   VALUE +0.             
010400     05  WS-RUN-DATE-CCYYMMDD     PIC 9(8)   VALUE ZEROS.                 
010500*                                                                         
010600* WS-INPUT-LINE HOLDS THE RAW TEXT LINE; THE TOKEN TABLE BELOW   *        
010700* RECEIVES THE SIX COMMA-DELIMITED FIELDS AFTER UNSTRING.        *        
010800 01  WS-INPUT-LINE                PIC X(100).                             
010900 01  WS-TOKEN-TABLE.                                                      
011000     05  WS-TOKEN                 PIC X(20)  OCCURS 6 TIMES               
011100                                  INDEXED BY WS-TOKEN-IX.                 
011200*                                                                         
011300* THE AMOUNT TOKEN MAY CARRY A SIGN AND A DECIMAL POINT, E.G.    *        
011400* '-1234.56'.  IT IS SPLIT HERE SO THE DIGITS CAN BE RE-BUILT    *        
011500* INTO RAW-SALES-AMOUNT-AN WITHOUT THE PUNCTUATION.              *        
011600 01  WS-AMOUNT-WORK.                                                      
011700     05  WS-AMOUNT-INT            PIC X(7)   VALUE SPACES.                
011800     05  WS-AMOUNT-DEC            PIC X(2)   VALUE SPACES.                
011900     05  WS-AMOUNT-INT-N REDEFINES WS-AMOUNT-INT                          
012000                                  PIC 9(7).                               
012100     05  WS-AMOUNT-DEC-N REDEFINES WS-AMOUNT-DEC                          
012200                                  PIC 9(2).                               
012300     05  WS-AMOUNT-DIGITS         PIC X(9)   VALUE SPACES.                
012400*                                                                         
012500 01  ABEND-TEST                   PIC X(2).                               
012600 01  ABEND-TEST-N REDEFINES ABEND-TEST                                    
012700                                  PIC S9(3) COMP-3.                       
012800                                                                          
012900 LINKAGE SECTION.                                                         
013000 COPY SALWRKCP.                                                           
013100                                                                          
013200******************************************************************        
013300 PROCEDURE DIVISION USING SAL-CONTROL-BLOCK.                              
013400******************************************************************        
013500                                                                          
013600 000-MAIN.                                                                
013700     ACCEPT CURRENT-DATE-MMDDYY FROM DATE.                                
013800     ACCEPT CURRENT-TIME        FROM TIME.                                
013900     IF CURRENT-YEAR < 50                                                 
014000         MOVE 20 TO CURRENT-DATE-CCYY (1:2)                               
014100     ELSE                                                                 
014200         MOVE 19 TO CURRENT-DATE-CCYY (1:2)                               
014300     END-IF.                                                              
014400     MOVE CURRENT-YEAR TO CURRENT-DATE-CCYY (3:2).                        
014500     DISPLAY 'SALXTRC STARTED ' CURRENT-MONTH '/' CURRENT-DAY             
014600             '/' CURRENT-YEAR ' ' CURRENT-HOUR ':' CURRENT-MINUTE.        
014700                                                                          
014800     PERFORM 700-OPEN-FILES     THRU 700-EXIT.                            
014900     PERFORM 100-PROCESS-SALES-RECORD  THRU 100-EXIT                      
015000             UNTIL SALES-EOF.                                             
015100     PERFORM 900-CLOSE-FILES    THRU 900-EXIT.                            
015200                                                                          
015300     DISPLAY 'SALXTRC - RECORDS READ    = ' WS-RECORDS-READ.              
015400     DISPLAY 'SALXTRC - RECORDS WRITTEN = ' WS-RECORDS-WRITTEN.           
015500     DISPLAY 'SALXTRC - RECORDS SUSPECT = ' WS-RECORDS-SUSPECT.           
015600                                                                          
015700     MOVE WS-RECORDS-READ    TO SAL-CB-RECORDS-READ.                      
015800     MOVE WS-RECORDS-WRITTEN TO SAL-CB-RECORDS-POSTED.                    
015900     MOVE WS-RECORDS-SUSPECT TO SAL-CB-RECORDS-DROPPED.                   
016000     GOBACK.                                                              
016100                                                                          
016200*----------------------------------------------------------------*        
016300 100-PROCESS-SALES-RECORD.                                                
016400     READ SALESIN INTO WS-INPUT-LINE                                      
016500         AT END                                                           
016600             MOVE 'Y' TO WS-SALES-EOF                                     
016700             GO TO 100-EXIT                                               
016800     END-READ.                                                            
016900                                                                          
017000     IF WS-FIRST-LINE                                                     
017100         MOVE 'N' TO WS-FIRST-LINE-SW                                     
017200         GO TO 100-EXIT                                                   
017300     END-IF.                                                              
017400                                                                          
017500     IF WS-INPUT-LINE = SPACES                                            
017600         GO TO 100-EXIT                                                   
017700     END-IF.                                                              
017800                                                                          
017900     ADD 1 TO WS-RECORDS-READ.                                            
018000     PERFORM 120-UNSTRING-LINE   THRU 120-EXIT.                           
018100     PERFORM 140-MOVE-TO-RAW-REC THRU 140-EXIT.                           
018200     PERFORM 150-BUILD-AMOUNT-DIGITS THRU 150-EXIT.                       
018300     PERFORM 160-WRITE-WORK-RECORD   THRU 160-EXIT.                       
018400 100-EXIT.                                                                
018500     EXIT.                                                                
018600                                                                          
018700*----------------------------------------------------------------*        
018800 120-UNSTRING-LINE.                                                       
018900     MOVE SPACES TO WS-TOKEN-TABLE.                                       
019000     UNSTRING WS-INPUT-LINE DELIMITED BY ','                              
019100         INTO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3)                         
019200              WS-TOKEN(4) WS-TOKEN(5) WS-TOKEN(6).                        
019300 120-EXIT.                                                                
019400     EXIT.                                                                
019500                                                                          
019600*----------------------------------------------------------------*        
019700* TOKEN ORDER ON THE FEED IS ORDER-ID, AFFILIATE-NAME, SALES-    *        
019800* AMOUNT, CURRENCY, ORDER-DATE, CATEGORY.                        *        
019900 140-MOVE-TO-RAW-REC.                                                     
020000     MOVE SPACES TO RAW-SALES-REC.                                        
020100     MOVE WS-TOKEN(1)  TO RAW-ORDER-ID-AN.                                
020200     MOVE WS-TOKEN(2)  TO RAW-AFFILIATE-NAME.                             
020300     MOVE WS-TOKEN(4)  TO RAW-CURRENCY.                                   
020400     MOVE WS-TOKEN(5)  TO RAW-ORDER-DATE.                                 
020500     MOVE WS-TOKEN(6)  TO RAW-CATEGORY.                                   
020600     ADD 1 TO WS-EXTRACT-SEQ.                                             
020700     MOVE WS-EXTRACT-SEQ        TO RAW-EXTRACT-SEQ-NO.                    
020800     MOVE CURRENT-DATE-CCYY     TO WS-RUN-DATE-CCYYMMDD (1:4).            
020900     MOVE CURRENT-MONTH         TO WS-RUN-DATE-CCYYMMDD (5:2).            
021000     MOVE CURRENT-DAY           TO WS-RUN-DATE-CCYYMMDD (7:2).            
021100     MOVE WS-RUN-DATE-CCYYMMDD  TO RAW-EXTRACT-RUN-DATE.                  
021200     MOVE 'O' TO RAW-REC-STATUS.                                          
021300 140-EXIT.                                                                
021400     EXIT.                                                                
021500                                                                          
021600*----------------------------------------------------------------*        
021700* SPLIT THE AMOUNT TOKEN ON A DECIMAL POINT AND REBUILD A 9-     *        
021800* BYTE DIGIT STRING (7 INTEGER + 2 DECIMAL) IN RAW-SALES-        *        
021900* AMOUNT-AN.  IF EITHER HALF IS NOT NUMERIC THE DIGIT STRING     *        
022000* IS LEFT AS SPACES SO SALXFRM'S NUMERIC-CLASS TEST FAILS AND    *        
022100* THE AMOUNT DEFAULTS TO ZERO (CLEANSING RULE 5).                *        
022200 150-BUILD-AMOUNT-DIGITS.                                                 
022300     MOVE SPACES TO WS-AMOUNT-WORK.                                       
022400     MOVE SPACES TO RAW-SALES-AMOUNT-AN.                                  
022500     IF WS-TOKEN(3) = SPACES OR WS-TOKEN(3) = 'N/A'                       
022600         MOVE 'S' TO RAW-REC-STATUS                                       
022700         ADD 1 TO WS-RECORDS-SUSPECT                                      
022800         GO TO 150-EXIT                                                   
022900     END-IF.                                                              
023000                                                                          
023100     UNSTRING WS-TOKEN(3) DELIMITED BY '.'                                
023200         INTO WS-AMOUNT-INT WS-AMOUNT-DEC.                                
023300                                                                          
023400     IF WS-AMOUNT-INT-N IS NOT NUMERIC                                    
023500      OR WS-AMOUNT-DEC-N IS NOT NUMERIC                                   
023600         MOVE 'S' TO RAW-REC-STATUS                                       
023700         ADD 1 TO WS-RECORDS-SUSPECT                                      
023800         GO TO 150-EXIT                                                   
023900     END-IF.                                                              
024000                                                                          
024100     MOVE WS-AMOUNT-INT-N TO WS-AMOUNT-DIGITS (1:7).                      
024200     IF WS-AMOUNT-DEC-N < 10                                              
024300         MOVE '0' TO WS-AMOUNT-DIGITS (8:1)                               
024400         MOVE WS-AMOUNT-DEC-N TO WS-AMOUNT-DIGITS (9:1)                   
024500     ELSE                                                                 
024600         MOVE WS-AMOUNT-DEC-N TO WS-AMOUNT-DIGITS (8:2)                   
024700     END-IF.                                                              
024800     MOVE WS-AMOUNT-DIGITS TO RAW-SALES-AMOUNT-AN.                        
024900 150-EXIT.                                                                
025000     EXIT.                                                                
025100                                                                          
025200*----------------------------------------------------------------*        
025300 160-WRITE-WORK-RECORD.                                                   
025400     WRITE RAW-SALES-REC.                                                 
025500     IF WS-SALXWORK-STATUS NOT = '00'                                     
025600         DISPLAY 'SALXTRC - ERROR WRITING SALXWORK, STATUS='              
025700                 WS-SALXWORK-STATUS                                       
025800         MOVE 'Y' TO SAL-CB-ABEND-SW                                      
025900         MOVE 16 TO RETURN-CODE                                           
026000         MOVE 'Y' TO WS-SALES-EOF                                         
026100     ELSE                                                                 
026200         ADD 1 TO WS-RECORDS-WRITTEN                                      
026300     END-IF.                                                              
026400 160-EXIT.                                                                
026500     EXIT.                                                                
026600                                                                          
026700*----------------------------------------------------------------*        
026800 700-OPEN-FILES.                                                          
026900     OPEN INPUT  SALESIN.                                                 
027000     OPEN OUTPUT SALXWORK.                                                
027100     IF WS-SALESIN-STATUS NOT = '00'                                      
027200         DISPLAY 'SALXTRC - ERROR OPENING SALESIN. RC: '                  
027300                 WS-SALESIN-STATUS                                        
027400         MOVE 'Y' TO SAL-CB-ABEND-SW                                      
027500         MOVE 16 TO RETURN-CODE                                           
027600         MOVE 'Y' TO WS-SALES-EOF                                         
027700     END-IF.                                                              
027800     IF WS-SALXWORK-STATUS NOT = '00'                                     
027900         DISPLAY 'SALXTRC - ERROR OPENING SALXWORK. RC: '                 
028000                 WS-SALXWORK-STATUS                                       
028100         MOVE 'Y' TO SAL-CB-ABEND-SW                                      
028200         MOVE 16 TO RETURN-CODE                                           
028300         MOVE 'Y' TO WS-SALES-EOF                                         
028400     END-IF.                                                              
028500 700-EXIT.                                                                
028600     EXIT.                                                                
028700                                                                          
028800*----------------------------------------------------------------*        
028900 900-CLOSE-FILES.                                                         
029000     CLOSE SALESIN SALXWORK.                                              
029100 900-EXIT.                                                                
029200     EXIT.                                                                
