000100******************************************************************        
000200* SALRATCP  -  EXCHANGE RATE RECORD                              *        
000300*                                                                *        
000400* ONE RATE PER CURRENCY, STATED AS UNITS OF THAT CURRENCY PER    *        
000500* ONE US DOLLAR.  SHARED BY THE RATE WORK FILE SALXRAT BUILDS    *        
000600* (PREFIX RWK-) AND THE EXCHANGE-RATE MASTER SALXLOD POSTS TO    *        
000700* (PREFIX MST-), KEYED ON :TAG:-CURRENCY.                        *        
000800*                                                                *        
000900* COPYBOOK CHANGE LOG                                            *        
001000*   03/22/99  RPK  CR-1190  ORIGINAL CUT.                        *        
001100*   11/11/99  RPK  CR-1204  ADDED SOURCE-IND, EXPANSION RESERVE. *        
001200******************************************************************        
001300 01  :TAG:-RATE-REC.                                                      
001400     05  :TAG:-CURRENCY          PIC X(3).                                
001500     05  :TAG:-RATE              PIC 9(3)V9(6).                           
001600     05  :TAG:-RATE-COMP REDEFINES :TAG:-RATE                             
001700                                  PIC 9(3)V9(6) COMP-3.                   
001800     05  :TAG:-UPDATED-AT        PIC X(19).                               
001900     05  :TAG:-UPDATED-AT-PARTS REDEFINES :TAG:-UPDATED-AT.               
002000         10  :TAG:-UA-YYYY       PIC 9(4).                                
002100         10  FILLER              PIC X(1).                                
002200         10  :TAG:-UA-MM         PIC 9(2).                                
002300         10  FILLER              PIC X(1).                                
002400         10  :TAG:-UA-DD         PIC 9(2).                                
002500         10  FILLER              PIC X(1).                                
002600         10  :TAG:-UA-HH         PIC 9(2).                                
002700         10  FILLER              PIC X(1).                                
002800         10  :TAG:-UA-MI         PIC 9(2).                                
002900         10  FILLER              PIC X(1).                                
003000         10  :TAG:-UA-SS         PIC 9(2).                                
003100     05  :TAG:-SOURCE-IND        PIC X(1).                                
003200         88  :TAG:-FROM-LIVE-FEED     VALUE 'L'.                          
003300         88  :TAG:-FROM-FALLBACK      VALUE 'F'.                          
003400*----------------------------------------------------------------*        
003500*    RESERVE FOR FUTURE FIELDS (BID/ASK SPREAD, FEED VENDOR)     *        
003600*----------------------------------------------------------------*        
003700     05  FILLER                  PIC X(12).                               
