000100******************************************************************        
000200* SALWRKCP  -  BATCH CONTROL BLOCK                               *        
000300*                                                                *        
000400* PASSED BY SALBATCH TO EACH PHASE PROGRAM ON THE CALL USING     *        
000500* CLAUSE, AND BACK AGAIN.  CARRIES THE RUN STAMP EVERY PHASE     *        
000600* NEEDS AND THE COUNTERS SALBATCH LOGS AT THE END OF EACH        *        
000700* PHASE.                                                         *        
000800*                                                                *        
000900* COPYBOOK CHANGE LOG                                            *        
001000*   04/10/99  RPK  CR-1192  ORIGINAL CUT.                        *        
001100*   12/01/99  RPK  CR-1204  ADDED RECORDS-DROPPED FOR DEDUP.     *        
001200******************************************************************        
001300 01  SAL-CONTROL-BLOCK.                                                   
001400     05  SAL-CB-RUN-DATE         PIC 9(8).                                
001500     05  SAL-CB-RUN-DATE-PARTS REDEFINES SAL-CB-RUN-DATE.                 
001600         10  SAL-CB-RUN-YYYY     PIC 9(4).                                
001700         10  SAL-CB-RUN-MM       PIC 9(2).                                
001800         10  SAL-CB-RUN-DD       PIC 9(2).                                
001900     05  SAL-CB-RUN-TIMESTAMP    PIC X(19).                               
002000     05  SAL-CB-PHASE-NAME       PIC X(8).                                
002100     05  SAL-CB-RETURN-CODE      PIC S9(4) COMP.                          
002200     05  SAL-CB-RECORDS-READ     PIC S9(9) COMP-3.                        
002300     05  SAL-CB-RECORDS-POSTED   PIC S9(9) COMP-3.                        
002400     05  SAL-CB-RECORDS-DROPPED  PIC S9(9) COMP-3.                        
002500     05  SAL-CB-RATE-COUNT       PIC S9(4) COMP-3.                        
002600     05  SAL-CB-ABEND-SW         PIC X(1).                                
002700         88  SAL-CB-ABEND             VALUE 'Y'.                          
002800         88  SAL-CB-NO-ABEND          VALUE 'N'.                          
002900     05  FILLER                  PIC X(20).                               
