000100******************************************************************        
000200* SALXRPT  -  SALES EXECUTIVE REPORT GENERATOR                   *        
000300*                                                                *        
000400* WALKS THE POSTED SALES MASTER (SALESMST) ONE TIME, ROLLING     *        
000500* UP USD TOTALS BY AFFILIATE, BY CATEGORY AND BY MONTH KEY,      *        
000600* AND TRACKING OVERALL ORDER COUNT/TOTAL/MIN/MAX FOR THE         *        
000700* COVER SECTION.  THE AFFILIATE AND CATEGORY TABLES ARE          *        
000800* HANDED TO SALSRT FOR A DESCENDING-BY-TOTAL SORT (TOP           *        
000900* AFFILIATE, TOP CATEGORY FIRST); THE MONTH TABLE IS SORTED      *        
001000* IN PLACE ASCENDING ON THE MONTH KEY, WHICH PUTS 'UNKNOWN'      *        
001100* LAST FOR FREE UNDER THE NATIVE COLLATING SEQUENCE.             *        
001200*                                                                *        
001300* PRODUCES THE FOUR-SECTION EXECUTIVE REPORT (COVER, TOP         *        
001400* AFFILIATES, TOP CATEGORIES, MONTHLY TREND) ON SALXRPRT, AND    *        
001500* THREE FLAT EXTRACT FILES (SALAFEXT, SALCAEXT, SALMOEXT) FOR    *        
001600* DOWNSTREAM SPREADSHEET PICKUP -- SAME ROWS, NO PAGE BREAKS.    *        
001700*                                                                *        
001800* REWRITTEN FROM WRKSFINL, THE OLD CONTRACT-REDEMPTION           *        
001900* ANALYSIS PROGRAM.  THAT PROGRAM'S YEARS-EARLY BREAKDOWN        *        
002000* TABLE BECAME THIS PROGRAM'S AFFILIATE/CATEGORY/MONTH           *        
002100* TABLES; ITS PRINT-LINE / EDITED-FIELD STYLE IS UNCHANGED.      *        
002200*                                                                *        
002300* CALLED BY SALBATCH AS THE REPORT PHASE.  CALLS SALSRT.         *        
002400*                                                                *        
002500* CHANGE LOG                                                     *        
002600*   04/02/99  RPK  CR-1191   ORIGINAL CUT - COVER SECTION AND    *        
002700*                            AFFILIATE BREAKDOWN ONLY.           *        
002800*   04/20/99  RPK  CR-1191   ADDED CATEGORY AND MONTHLY TREND    *        
002900*                            SECTIONS, THE THREE EXTRACT FILES.  *        
003000*   10/04/99  RPK  CR-1204   SORT AFFILIATE/CATEGORY TOTALS      *        
003100*                            DESCENDING VIA CALL TO SALSRT (WAS  *        
003200*                            PRINTED IN FIRST-SEEN ORDER).       *        
003300*   01/12/00  DLH  CR-1230   ADDED AVG/MIN/MAX TO THE COVER      *        
003400*                            SECTION, ZERO-AVERAGE GUARD FOR AN  *        
003500*                            EMPTY MASTER.                       *        
003600*   08/14/03  JWT  CR-1402   ADDED 'CONFIDENTIAL' FOOTER LINE TO *        
003700*                            EVERY REPORT PAGE PER AUDIT CR-1401.*        
003750*   02/11/04  JWT  CR-1417   WIDENED FOOTER TO THE FULL AUDIT    *        
003760*                            TEXT (WAS TRUNCATED TO ONE WORD).   *        
003770*                            BROUGHT IN SALSUCP AND BUILT IT AT  *        
003780*                            COVER TIME -- COPYBOOK EXISTED BUT  *        
003790*                            WAS NEVER WIRED IN.                 *        
003800******************************************************************        
003900 IDENTIFICATION DIVISION.                                                 
004000 PROGRAM-ID.    SALXRPT.                                                  
004100 AUTHOR.        R P KOVACH.                                               
004200 INSTALLATION.  MERIDIAN RETAIL SYSTEMS - BATCH SUPPORT.                  
004300 DATE-WRITTEN.  04/02/99.                                                 
004400 DATE-COMPILED.                                                           
004500 SECURITY.      NONCONFIDENTIAL.                                          
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER. IBM-370.                                                
004900 OBJECT-COMPUTER. IBM-370.                                                
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200     UPSI-0 IS SALXRPT-TRACE-SW.                                          
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500                                                                          
005600     SELECT SALESMST       ASSIGN TO SALESMST                             
005700         ORGANIZATION IS INDEXED                                          
005800         ACCESS MODE  IS SEQUENTIAL                                       
005900         RECORD KEY   IS MST-ORDER-ID                                     
006000         FILE STATUS  IS  WS-SALESMST-STATUS.                             
006100                                                                          
006200     SELECT SALAFEXT       ASSIGN TO SALAFEXT                             
006300         FILE STATUS  IS  WS-SALAFEXT-STATUS.                             
006400                                                                          
006500     SELECT SALCAEXT       ASSIGN TO SALCAEXT                             
006600         FILE STATUS  IS  WS-SALCAEXT-STATUS.                             
006700                                                                          
006800     SELECT SALMOEXT       ASSIGN TO SALMOEXT                             
006900         FILE STATUS  IS  WS-SALMOEXT-STATUS.                             
007000                                                                          
007100     SELECT SALXRPRT       ASSIGN TO SALXRPRT                             
007200         FILE STATUS  IS  WS-SALXRPRT-STATUS.                             
007300                                                                          
007400******************************************************************        
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700                                                                          
007800 FD  SALESMST                                                             
007900     RECORDING MODE IS F.                                                 
008000 COPY SALMSTCP REPLACING ==:TAG:== BY ==MST==.                            
008100                                                                          
008200 FD  SALAFEXT                                                             
008300     RECORDING MODE IS F.                                                 
008400 COPY SALAFCP.                                                            
008500                                                                          
008600 FD  SALCAEXT                                                             
008700     RECORDING MODE IS F.                                                 
008800 COPY SALCACP.                                                            
008900                                                                          
009000 FD  SALMOEXT                                                             
009100     RECORDING MODE IS F.                                                 
009200 COPY SALMOCP.                                                            
009300                                                                          
009400 FD  SALXRPRT                                                             
009500     RECORDING MODE IS F.                                                 
009600 01  RPT-LINE                       PIC X(132).                           
009700                                                                          
009800******************************************************************        
009900 WORKING-STORAGE SECTION.                                                 
010000******************************************************************        
010100*                                                                         
010200 01  SYSTEM-DATE-AND-TIME.                                                
010300     05  CURRENT-DATE-MMDDYY.                                             
010400         10  CURRENT-MONTH        PIC 9(2).                               
010500         10  CURRENT-DAY          PIC 9(2).                               
010600         10  CURRENT-YEAR         PIC 9(2).                               
010700     05  CURRENT-DATE-N REDEFINES CURRENT-DATE-MMDDYY                     
010800                                  PIC 9(6).                               
010900     05  CURRENT-TIME.                                                    
011000         10  CURRENT-HOUR         PIC 9(2).                               
011100         10  CURRENT-MINUTE       PIC 9(2).                               
011200         10  CURRENT-SECOND       PIC 9(2).                               
011300         10  CURRENT-HNDSEC       PIC 9(2).                               
011400*                                                                         
011500 01  WS-FIELDS.                                                           
011600     05  WS-SALESMST-STATUS       PIC X(2)   VALUE SPACES.                
011700     05  WS-SALAFEXT-STATUS       PIC X(2)   VALUE SPACES.                
011800     05  WS-SALCAEXT-STATUS       PIC X(2)   VALUE SPACES.                
011900     05  WS-SALMOEXT-STATUS       PIC X(2)   VALUE SPACES.                
012000     05  WS-SALXRPRT-STATUS       PIC X(2)   VALUE SPACES.                
012100     05  WS-SALESMST-EOF          PIC X(1)   VALUE 'N'.                   
012200         88  SALESMST-EOF              VALUE 'Y'.                         
012300     05  WS-FOUND-SW              PIC X(1)   VALUE 'N'.                   
012400         88  WS-ENTRY-FOUND            VALUE 'Y'.                         
012500*                                                                         
012600* AFFILIATE AND CATEGORY ROLL-UP TABLES.  60/40 ENTRIES IS       *        
012700* WAY AHEAD OF THE ACTIVE AFFILIATE/CATEGORY LIST; SEE 110/120   *        
012800* BELOW FOR WHAT HAPPENS IF THE SHOP EVER OUTGROWS THEM.         *        
012900 01  WS-AFFILIATE-TABLE.                                                  
013000     05  WS-AF-COUNT              PIC S9(4) COMP   VALUE +0.              
013100     05  WS-AF-ENTRY OCCURS 60 TIMES INDEXED BY WS-AF-IX.                 
013200         10  WS-AF-NAME           PIC X(20).                              
013300         10  WS-AF-TOTAL          PIC S9(9)V99 COMP-3 VALUE +0.           
013400*                                                                         
013500 01  WS-CATEGORY-TABLE.                                                   
013600     05  WS-CA-COUNT              PIC S9(4) COMP   VALUE +0.              
013700     05  WS-CA-ENTRY OCCURS 40 TIMES INDEXED BY WS-CA-IX.                 
013800         10  WS-CA-NAME           PIC X(15).                              
013900         10  WS-CA-TOTAL          PIC S9(9)V99 COMP-3 VALUE +0.           
014000*                                                                         
014100* MONTH TABLE - 5 YEARS OF MONTHS PLUS THE 'UNKNOWN' BUCKET.     *        
014200 01  WS-MONTH-TABLE.                                                      
014300     05  WS-MO-COUNT              PIC S9(4) COMP   VALUE +0.              
014400     05  WS-MO-ENTRY OCCURS 64 TIMES INDEXED BY WS-MO-IX.                 
014500         10  WS-MO-MONTH          PIC X(7).                               
014600         10  WS-MO-TOTAL          PIC S9(9)V99 COMP-3 VALUE +0.           
014700*                                                                         
014800 01  WS-SUMMARY.                                                          
014900     05  WS-SU-ORDER-COUNT        PIC S9(7)  COMP-3 VALUE +0.             
015000     05  WS-SU-TOTAL-USD          PIC S9(11)V99 COMP-3 VALUE +0.          
015100     05  WS-SU-MIN-USD            PIC S9(9)V99  COMP-3 VALUE +0.          
015200     05  WS-SU-MAX-USD            PIC S9(9)V99  COMP-3 VALUE +0.          
015300     05  WS-SU-AVG-USD            PIC S9(9)V99  COMP-3 VALUE +0.          
015400     05  WS-SU-FIRST-ORDER-SW     PIC X(1)   VALUE 'Y'.                   
015500         88  WS-SU-FIRST-ORDER         VALUE 'Y'.                         
015600     05  WS-SU-TOTAL-AN REDEFINES WS-SU-TOTAL-USD                         
015700                                  PIC X(7).                               
015750*                                                                         
015760* OVERALL SUMMARY RECORD - BUILT HERE FROM WS-SUMMARY AT COVER    *       
015770* TIME FOR ANY DOWNSTREAM JOB STEP THAT WANTS THE ONE-LINE        *       
015780* ROLL-UP WITHOUT PARSING THE EXECUTIVE REPORT ITSELF.            *       
015790 COPY SALSUCP.                                                            
015800*                                                                         
015900* WORK TABLE HANDED TO SALSRT ON THE CALL -- SAME SHAPE AS       *        
016000* SALSRT'S LINKAGE SECTION TABLE, SIZED BY WS-SRT-TABLE-SIZE.    *        
016100* 60 BYTES OF NAME IS ENOUGH FOR THE AFFILIATE TABLE; THE        *        
016200* CATEGORY SORT JUST LEAVES THE LAST 5 BYTES BLANK.              *        
016300 01  WS-SRT-TABLE-SIZE            PIC S9(4) COMP   VALUE +0.              
016400 01  WS-SRT-ROW-TABLE.                                                    
016500     05  WS-SRT-ROW OCCURS 0 TO 60 TIMES                                  
016600                    DEPENDING ON WS-SRT-TABLE-SIZE                        
016700                    INDEXED BY WS-SRT-IX.                                 
016800         10  WS-SRT-ROW-NAME      PIC X(20).                              
016900         10  WS-SRT-ROW-AMOUNT    PIC S9(9)V99 COMP-3.                    
017000*                                                                         
017100* MONTH SORT WORK AREA - SEE 550-SORT-MONTHS.                    *        
017200 01  WS-MONTH-SORT-WORK.                                                  
017300     05  WS-MS-MOVE-FROM          PIC S9(4) COMP.                         
017400     05  WS-MS-INSERT-TO          PIC S9(4) COMP.                         
017500     05  WS-MS-INSERT-ENTRY.                                              
017600         10  WS-MS-INSERT-MONTH   PIC X(7).                               
017700         10  WS-MS-INSERT-TOTAL   PIC S9(9)V99 COMP-3.                    
017800*                                                                         
017900* REPORT PRINT LINES - STYLE CARRIED OVER FROM WRKSFINL'S        *        
018000* PRINT-REC / PRINT-REC2 FAMILY.                                 *        
018100 01  RPT-TITLE-LINE.                                                      
018200     05  FILLER                   PIC X(30)                               
018300                     VALUE 'MERIDIAN RETAIL SALES REPORT '.               
018400     05  FILLER                   PIC X(11) VALUE 'RUN DATE: '.           
018500     05  RPT-MM                   PIC 99.                                 
018600     05  FILLER                   PIC X     VALUE '/'.                    
018700     05  RPT-DD                   PIC 99.                                 
018800     05  FILLER                   PIC X     VALUE '/'.                    
018900     05  RPT-YY                   PIC 99.                                 
019000     05  FILLER                   PIC X(83) VALUE SPACES.                 
019100 01  RPT-SECTION-HDR.                                                     
019200     05  RPT-SECTION-TEXT         PIC X(40).                              
019300     05  FILLER                   PIC X(92) VALUE SPACES.                 
019400 01  RPT-COVER-DETAIL.                                                    
019500     05  RPT-COVER-LABEL          PIC X(30).                              
019600     05  RPT-COVER-COUNT          PIC ZZZ,ZZZ,ZZ9.                        
019700     05  RPT-COVER-AMOUNT         PIC $$$,$$$,$$9.99.                     
019800     05  FILLER                   PIC X(77) VALUE SPACES.                 
019900 01  RPT-RANK-DETAIL.                                                     
020000     05  RPT-RANK-NO              PIC ZZ9.                                
020100     05  FILLER                   PIC X(3)  VALUE SPACES.                 
020200     05  RPT-RANK-NAME            PIC X(20).                              
020300     05  FILLER                   PIC X(3)  VALUE SPACES.                 
020400     05  RPT-RANK-AMOUNT          PIC $$$,$$$,$$9.99.                     
020500     05  FILLER                   PIC X(89) VALUE SPACES.                 
020600 01  RPT-MONTH-DETAIL.                                                    
020700     05  RPT-MONTH-KEY            PIC X(7).                               
020800     05  FILLER                   PIC X(5)  VALUE SPACES.                 
020900     05  RPT-MONTH-AMOUNT         PIC $$$,$$$,$$9.99.                     
021000     05  FILLER                   PIC X(106) VALUE SPACES.                
021100 01  RPT-FOOTER-LINE.                                                     
021200     05  FILLER                   PIC X(56) VALUE SPACES.                 
021300     05  FILLER                   PIC X(36)                               
021310         VALUE 'CONFIDENTIAL - FOR INTERNAL USE ONLY'.                    
021400     05  FILLER                   PIC X(40) VALUE SPACES.                 
021500*                                                                         
021600 01  ABEND-TEST                   PIC X(2).                               
021700 01  ABEND-TEST-N REDEFINES ABEND-TEST                                    
021800                                  PIC S9(3) COMP-3.                       
021900                                                                          
022000 LINKAGE SECTION.                                                         
022100 COPY SALWRKCP.                                                           
022200                                                                          
022300******************************************************************        
022400 PROCEDURE DIVISION USING SAL-CONTROL-BLOCK.                              
022500******************************************************************        
022600                                                                          
022700 000-MAIN.                                                                
022800     ACCEPT CURRENT-DATE-MMDDYY FROM DATE.                                
022900     ACCEPT CURRENT-TIME        FROM TIME.                                
023000                                                                          
023100     PERFORM 700-OPEN-FILES      THRU 700-EXIT.                           
023200     PERFORM 100-READ-AND-ACCUM  THRU 100-EXIT                            
023300             UNTIL SALESMST-EOF.                                          
023400                                                                          
023500     IF WS-SU-ORDER-COUNT > 0                                             
023600         COMPUTE WS-SU-AVG-USD ROUNDED =                                  
023700                 WS-SU-TOTAL-USD / WS-SU-ORDER-COUNT                      
023800     ELSE                                                                 
023900         MOVE ZEROS TO WS-SU-AVG-USD                                      
024000     END-IF.                                                              
024100                                                                          
024200     PERFORM 500-SORT-AFFILIATES THRU 500-EXIT.                           
024300     PERFORM 520-SORT-CATEGORIES THRU 520-EXIT.                           
024400     PERFORM 550-SORT-MONTHS     THRU 550-EXIT.                           
024500                                                                          
024600     PERFORM 800-PRINT-COVER       THRU 800-EXIT.                         
024700     PERFORM 810-PRINT-AFFILIATES  THRU 810-EXIT.                         
024800     PERFORM 820-PRINT-CATEGORIES  THRU 820-EXIT.                         
024900     PERFORM 830-PRINT-MONTHLY     THRU 830-EXIT.                         
025000                                                                          
025100     IF SALXRPT-TRACE-SW                                                  
025200         PERFORM 890-DUMP-SUMMARY THRU 890-EXIT                           
025300     END-IF.                                                              
025400                                                                          
025500     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                               
025600     GOBACK.                                                              
025700                                                                          
025800*----------------------------------------------------------------*        
025900 100-READ-AND-ACCUM.                                                      
026000     READ SALESMST NEXT RECORD                                            
026100         AT END                                                           
026200             MOVE 'Y' TO WS-SALESMST-EOF                                  
026300             GO TO 100-EXIT                                               
026400     END-READ.                                                            
026500                                                                          
026600     PERFORM 110-ACCUM-AFFILIATE THRU 110-EXIT.                           
026700     PERFORM 120-ACCUM-CATEGORY  THRU 120-EXIT.                           
026800     PERFORM 130-ACCUM-MONTH     THRU 130-EXIT.                           
026900     PERFORM 140-ACCUM-SUMMARY   THRU 140-EXIT.                           
027000 100-EXIT.                                                                
027100     EXIT.                                                                
027200                                                                          
027300*----------------------------------------------------------------*        
027400 110-ACCUM-AFFILIATE.                                                     
027500     MOVE 'N' TO WS-FOUND-SW.                                             
027600     PERFORM 112-FIND-AFFILIATE THRU 112-EXIT                             
027700             VARYING WS-AF-IX FROM 1 BY 1                                 
027800             UNTIL WS-AF-IX > WS-AF-COUNT                                 
027900                OR WS-ENTRY-FOUND.                                        
028000                                                                          
028100     IF WS-ENTRY-FOUND                                                    
028200         ADD MST-SALES-AMOUNT-USD TO WS-AF-TOTAL (WS-AF-IX)               
028300     ELSE                                                                 
028400         IF WS-AF-COUNT < 60                                              
028500             ADD 1 TO WS-AF-COUNT                                         
028600             MOVE MST-AFFILIATE-NAME   TO WS-AF-NAME (WS-AF-COUNT)        
028700             MOVE MST-SALES-AMOUNT-USD TO                                 
028800                 WS-AF-TOTAL (WS-AF-COUNT)                                
028900         ELSE                                                             
029000             DISPLAY 'SALXRPT - AFFILIATE TABLE FULL, DROPPING '          
029100                     MST-AFFILIATE-NAME                                   
029200         END-IF                                                           
029300     END-IF.                                                              
029400 110-EXIT.                                                                
029500     EXIT.                                                                
029600                                                                          
029700 112-FIND-AFFILIATE.                                                      
029800     IF WS-AF-NAME (WS-AF-IX) = MST-AFFILIATE-NAME                        
029900         MOVE 'Y' TO WS-FOUND-SW                                          
030000     END-IF.                                                              
030100 112-EXIT.                                                                
030200     EXIT.                                                                
030300                                                                          
030400*----------------------------------------------------------------*        
030500 120-ACCUM-CATEGORY.                                                      
030600     MOVE 'N' TO WS-FOUND-SW.                                             
030700     PERFORM 122-FIND-CATEGORY THRU 122-EXIT                              
030800             VARYING WS-CA-IX FROM 1 BY 1                                 
030900             UNTIL WS-CA-IX > WS-CA-COUNT                                 
031000                OR WS-ENTRY-FOUND.                                        
031100                                                                          
031200     IF WS-ENTRY-FOUND                                                    
031300         ADD MST-SALES-AMOUNT-USD TO WS-CA-TOTAL (WS-CA-IX)               
031400     ELSE                                                                 
031500         IF WS-CA-COUNT < 40                                              
031600             ADD 1 TO WS-CA-COUNT                                         
031700             MOVE MST-CATEGORY         TO WS-CA-NAME (WS-CA-COUNT)        
031800             MOVE MST-SALES-AMOUNT-USD TO                                 
031900                 WS-CA-TOTAL (WS-CA-COUNT)                                
032000         ELSE                                                             
032100             DISPLAY 'SALXRPT - CATEGORY TABLE FULL, DROPPING '           
032200                     MST-CATEGORY                                         
032300         END-IF                                                           
032400     END-IF.                                                              
032500 120-EXIT.                                                                
032600     EXIT.                                                                
032700                                                                          
032800 122-FIND-CATEGORY.                                                       
032900     IF WS-CA-NAME (WS-CA-IX) = MST-CATEGORY                              
033000         MOVE 'Y' TO WS-FOUND-SW                                          
033100     END-IF.                                                              
033200 122-EXIT.                                                                
033300     EXIT.                                                                
033400                                                                          
033500*----------------------------------------------------------------*        
033600 130-ACCUM-MONTH.                                                         
033700     MOVE 'N' TO WS-FOUND-SW.                                             
033800     PERFORM 132-FIND-MONTH THRU 132-EXIT                                 
033900             VARYING WS-MO-IX FROM 1 BY 1                                 
034000             UNTIL WS-MO-IX > WS-MO-COUNT                                 
034100                OR WS-ENTRY-FOUND.                                        
034200                                                                          
034300     IF WS-ENTRY-FOUND                                                    
034400         ADD MST-SALES-AMOUNT-USD TO WS-MO-TOTAL (WS-MO-IX)               
034500     ELSE                                                                 
034600         IF WS-MO-COUNT < 64                                              
034700             ADD 1 TO WS-MO-COUNT                                         
034800             MOVE MST-MONTH TO WS-MO-MONTH (WS-MO-COUNT)                  
034900             MOVE MST-SALES-AMOUNT-USD TO                                 
035000                 WS-MO-TOTAL (WS-MO-COUNT)                                
035100         ELSE                                                             
035200             DISPLAY 'SALXRPT - MONTH TABLE FULL, DROPPING '              
035300                     MST-MONTH                                            
035400         END-IF                                                           
035500     END-IF.                                                              
035600 130-EXIT.                                                                
035700     EXIT.                                                                
035800                                                                          
035900 132-FIND-MONTH.                                                          
036000     IF WS-MO-MONTH (WS-MO-IX) = MST-MONTH                                
036100         MOVE 'Y' TO WS-FOUND-SW                                          
036200     END-IF.                                                              
036300 132-EXIT.                                                                
036400     EXIT.                                                                
036500                                                                          
036600*----------------------------------------------------------------*        
036700 140-ACCUM-SUMMARY.                                                       
036800     ADD 1 TO WS-SU-ORDER-COUNT.                                          
036900     ADD MST-SALES-AMOUNT-USD TO WS-SU-TOTAL-USD.                         
037000     IF WS-SU-FIRST-ORDER                                                 
037100         MOVE MST-SALES-AMOUNT-USD TO WS-SU-MIN-USD                       
037200         MOVE MST-SALES-AMOUNT-USD TO WS-SU-MAX-USD                       
037300         MOVE 'N' TO WS-SU-FIRST-ORDER-SW                                 
037400     ELSE                                                                 
037500         IF MST-SALES-AMOUNT-USD < WS-SU-MIN-USD                          
037600             MOVE MST-SALES-AMOUNT-USD TO WS-SU-MIN-USD                   
037700         END-IF                                                           
037800         IF MST-SALES-AMOUNT-USD > WS-SU-MAX-USD                          
037900             MOVE MST-SALES-AMOUNT-USD TO WS-SU-MAX-USD                   
038000         END-IF                                                           
038100     END-IF.                                                              
038200 140-EXIT.                                                                
038300     EXIT.                                                                
038400                                                                          
038500*----------------------------------------------------------------*        
038600 500-SORT-AFFILIATES.                                                     
038700     MOVE WS-AF-COUNT TO WS-SRT-TABLE-SIZE.                               
038800     PERFORM 505-COPY-AFFILIATE-ROW THRU 505-EXIT                         
038900             VARYING WS-SRT-IX FROM 1 BY 1                                
039000             UNTIL WS-SRT-IX > WS-SRT-TABLE-SIZE.                         
039100     CALL 'SALSRT' USING WS-SRT-TABLE-SIZE, WS-SRT-ROW-TABLE.             
039200 500-EXIT.                                                                
039300     EXIT.                                                                
039400                                                                          
039500 505-COPY-AFFILIATE-ROW.                                                  
039600     MOVE WS-AF-NAME (WS-SRT-IX)  TO WS-SRT-ROW-NAME (WS-SRT-IX).         
039700     MOVE WS-AF-TOTAL (WS-SRT-IX)                                         
039800          TO WS-SRT-ROW-AMOUNT (WS-SRT-IX).                               
039900 505-EXIT.                                                                
040000     EXIT.                                                                
040100                                                                          
040200*----------------------------------------------------------------*        
040300* CATEGORY NAMES ARE ONLY 15 BYTES WIDE; THE TRAILING 5 BYTES    *        
040400* OF WS-SRT-ROW-NAME ARE LEFT BLANK AND IGNORED ON THE WAY       *        
040500* BACK OUT IN 820-PRINT-CATEGORIES / THE SALCAEXT WRITE.         *        
040600 520-SORT-CATEGORIES.                                                     
040700     MOVE WS-CA-COUNT TO WS-SRT-TABLE-SIZE.                               
040800     PERFORM 525-COPY-CATEGORY-ROW THRU 525-EXIT                          
040900             VARYING WS-SRT-IX FROM 1 BY 1                                
041000             UNTIL WS-SRT-IX > WS-SRT-TABLE-SIZE.                         
041100     CALL 'SALSRT' USING WS-SRT-TABLE-SIZE, WS-SRT-ROW-TABLE.             
041200 520-EXIT.                                                                
041300     EXIT.                                                                
041400                                                                          
041500 525-COPY-CATEGORY-ROW.                                                   
041600     MOVE SPACES TO WS-SRT-ROW-NAME (WS-SRT-IX).                          
041700     MOVE WS-CA-NAME (WS-SRT-IX)  TO WS-SRT-ROW-NAME (WS-SRT-IX).         
041800     MOVE WS-CA-TOTAL (WS-SRT-IX)                                         
041900          TO WS-SRT-ROW-AMOUNT (WS-SRT-IX).                               
042000 525-EXIT.                                                                
042100     EXIT.                                                                
042200                                                                          
042300*----------------------------------------------------------------*        
042400* MONTH KEYS SORT ASCENDING, NOT DESCENDING, SO THIS IS A        *        
042500* LOCAL INSERTION SORT RATHER THAN A CALL TO SALSRT -- THE       *        
042600* NATIVE COLLATING SEQUENCE PUTS 'UNKNOWN' AFTER EVERY           *        
042700* DIGIT-LED 'YYYY-MM' KEY WITHOUT ANY SPECIAL-CASE CODE.         *        
042800 550-SORT-MONTHS.                                                         
042900     PERFORM 555-INSERT-MONTH THRU 555-EXIT                               
043000             VARYING WS-MS-MOVE-FROM FROM 2 BY 1                          
043100             UNTIL WS-MS-MOVE-FROM > WS-MO-COUNT.                         
043200 550-EXIT.                                                                
043300     EXIT.                                                                
043400                                                                          
043500 555-INSERT-MONTH.                                                        
043600     MOVE WS-MO-ENTRY (WS-MS-MOVE-FROM) TO WS-MS-INSERT-ENTRY.            
043700     COMPUTE WS-MS-INSERT-TO = WS-MS-MOVE-FROM - 1.                       
043800                                                                          
043900     PERFORM 557-SHIFT-MONTH-UP THRU 557-EXIT                             
044000             UNTIL WS-MS-INSERT-TO <= 0                                   
044100                OR WS-MO-MONTH (WS-MS-INSERT-TO)                          
044200                       <= WS-MS-INSERT-MONTH.                             
044300                                                                          
044400     MOVE WS-MS-INSERT-ENTRY TO WS-MO-ENTRY (WS-MS-INSERT-TO + 1).        
044500 555-EXIT.                                                                
044600     EXIT.                                                                
044700                                                                          
044800 557-SHIFT-MONTH-UP.                                                      
044900     MOVE WS-MO-ENTRY (WS-MS-INSERT-TO)                                   
045000          TO WS-MO-ENTRY (WS-MS-INSERT-TO + 1).                           
045100     COMPUTE WS-MS-INSERT-TO = WS-MS-INSERT-TO - 1.                       
045200 557-EXIT.                                                                
045300     EXIT.                                                                
045400                                                                          
045500*----------------------------------------------------------------*        
045600 800-PRINT-COVER.                                                         
045700     MOVE CURRENT-MONTH TO RPT-MM.                                        
045800     MOVE CURRENT-DAY   TO RPT-DD.                                        
045900     MOVE CURRENT-YEAR  TO RPT-YY.                                        
046000     WRITE RPT-LINE FROM RPT-TITLE-LINE AFTER PAGE.                       
046100     MOVE 'SECTION 1 - ORDER SUMMARY' TO RPT-SECTION-TEXT.                
046200     WRITE RPT-LINE FROM RPT-SECTION-HDR AFTER 2.                         
046300                                                                          
046400     MOVE 'TOTAL ORDERS' TO RPT-COVER-LABEL.                              
046500     MOVE WS-SU-ORDER-COUNT TO RPT-COVER-COUNT.                           
046600     MOVE ZEROS TO RPT-COVER-AMOUNT.                                      
046700     WRITE RPT-LINE FROM RPT-COVER-DETAIL AFTER 2.                        
046800                                                                          
046900     MOVE 'TOTAL SALES (USD)' TO RPT-COVER-LABEL.                         
047000     MOVE ZEROS TO RPT-COVER-COUNT.                                       
047100     MOVE WS-SU-TOTAL-USD TO RPT-COVER-AMOUNT.                            
047200     WRITE RPT-LINE FROM RPT-COVER-DETAIL AFTER 1.                        
047300                                                                          
047400     MOVE 'AVERAGE ORDER VALUE (USD)' TO RPT-COVER-LABEL.                 
047500     MOVE WS-SU-AVG-USD TO RPT-COVER-AMOUNT.                              
047600     WRITE RPT-LINE FROM RPT-COVER-DETAIL AFTER 1.                        
047700                                                                          
047800     MOVE 'MINIMUM ORDER VALUE (USD)' TO RPT-COVER-LABEL.                 
047900     MOVE WS-SU-MIN-USD TO RPT-COVER-AMOUNT.                              
048000     WRITE RPT-LINE FROM RPT-COVER-DETAIL AFTER 1.                        
048100                                                                          
048200     MOVE 'MAXIMUM ORDER VALUE (USD)' TO RPT-COVER-LABEL.                 
048300     MOVE WS-SU-MAX-USD TO RPT-COVER-AMOUNT.                              
048400     WRITE RPT-LINE FROM RPT-COVER-DETAIL AFTER 1.                        
048500                                                                          
048600     WRITE RPT-LINE FROM RPT-FOOTER-LINE AFTER 3.                         
048700                                                                          
048800     MOVE WS-SU-ORDER-COUNT   TO SU-TOTAL-ORDERS.                         
048900     MOVE WS-SU-TOTAL-USD     TO SU-TOTAL-SALES-USD.                      
049000     MOVE WS-SU-AVG-USD       TO SU-AVG-ORDER-VALUE-USD.                  
049100     MOVE WS-SU-MIN-USD       TO SU-MIN-ORDER-VALUE-USD.                  
049200     MOVE WS-SU-MAX-USD       TO SU-MAX-ORDER-VALUE-USD.                  
049300 800-EXIT.                                                                
049400     EXIT.                                                                
049500                                                                          
049600*----------------------------------------------------------------*        
049700 810-PRINT-AFFILIATES.                                                    
049800     MOVE 'SECTION 2 - TOP AFFILIATES' TO RPT-SECTION-TEXT.               
049900     WRITE RPT-LINE FROM RPT-SECTION-HDR AFTER PAGE.                      
050000     PERFORM 815-PRINT-ONE-AFFILIATE THRU 815-EXIT                        
050100             VARYING WS-SRT-IX FROM 1 BY 1                                
050200             UNTIL WS-SRT-IX > WS-SRT-TABLE-SIZE.                         
050300     WRITE RPT-LINE FROM RPT-FOOTER-LINE AFTER 3.                         
050400 810-EXIT.                                                                
050500     EXIT.                                                                
050600                                                                          
050700 815-PRINT-ONE-AFFILIATE.                                                 
050800     MOVE WS-SRT-IX TO RPT-RANK-NO.                                       
050900     MOVE WS-SRT-ROW-NAME   (WS-SRT-IX) TO RPT-RANK-NAME.                 
051000     MOVE WS-SRT-ROW-AMOUNT (WS-SRT-IX) TO RPT-RANK-AMOUNT.               
051100     WRITE RPT-LINE FROM RPT-RANK-DETAIL AFTER 1.                         
051200                                                                          
051300     MOVE WS-SRT-ROW-NAME   (WS-SRT-IX) TO AF-AFFILIATE-NAME.             
051400     MOVE WS-SRT-ROW-AMOUNT (WS-SRT-IX) TO AF-TOTAL-SALES-USD.            
051500     WRITE AF-EXTRACT-REC.                                                
051600 815-EXIT.                                                                
051700     EXIT.                                                                
051800                                                                          
051900*----------------------------------------------------------------*        
052000* 520-SORT-CATEGORIES LEFT THE CATEGORY RESULTS IN THE SAME      *        
052100* WS-SRT-ROW-TABLE THE AFFILIATE SECTION JUST FINISHED WITH --   *        
052200* IT WAS RESIZED AND RELOADED BEFORE THE SORT, SO IT IS SAFE     *        
052300* TO WALK HERE THE SAME WAY.                                     *        
052400 820-PRINT-CATEGORIES.                                                    
052500     MOVE WS-CA-COUNT TO WS-SRT-TABLE-SIZE.                               
052600     PERFORM 525-COPY-CATEGORY-ROW THRU 525-EXIT                          
052700             VARYING WS-SRT-IX FROM 1 BY 1                                
052800             UNTIL WS-SRT-IX > WS-SRT-TABLE-SIZE.                         
052900     CALL 'SALSRT' USING WS-SRT-TABLE-SIZE, WS-SRT-ROW-TABLE.             
053000                                                                          
053100     MOVE 'SECTION 3 - TOP CATEGORIES' TO RPT-SECTION-TEXT.               
053200     WRITE RPT-LINE FROM RPT-SECTION-HDR AFTER PAGE.                      
053300     PERFORM 825-PRINT-ONE-CATEGORY THRU 825-EXIT                         
053400             VARYING WS-SRT-IX FROM 1 BY 1                                
053500             UNTIL WS-SRT-IX > WS-SRT-TABLE-SIZE.                         
053600     WRITE RPT-LINE FROM RPT-FOOTER-LINE AFTER 3.                         
053700 820-EXIT.                                                                
053800     EXIT.                                                                
053900                                                                          
054000 825-PRINT-ONE-CATEGORY.                                                  
054100     MOVE WS-SRT-IX TO RPT-RANK-NO.                                       
054200     MOVE WS-SRT-ROW-NAME   (WS-SRT-IX) TO RPT-RANK-NAME.                 
054300     MOVE WS-SRT-ROW-AMOUNT (WS-SRT-IX) TO RPT-RANK-AMOUNT.               
054400     WRITE RPT-LINE FROM RPT-RANK-DETAIL AFTER 1.                         
054500                                                                          
054600     MOVE WS-SRT-ROW-NAME   (WS-SRT-IX) TO CA-CATEGORY.                   
054700     MOVE WS-SRT-ROW-AMOUNT (WS-SRT-IX) TO CA-TOTAL-SALES-USD.            
054800     WRITE CA-EXTRACT-REC.                                                
054900 825-EXIT.                                                                
055000     EXIT.                                                                
055100                                                                          
055200*----------------------------------------------------------------*        
055300 830-PRINT-MONTHLY.                                                       
055400     MOVE 'SECTION 4 - MONTHLY TREND' TO RPT-SECTION-TEXT.                
055500     WRITE RPT-LINE FROM RPT-SECTION-HDR AFTER PAGE.                      
055600     PERFORM 835-PRINT-ONE-MONTH THRU 835-EXIT                            
055700             VARYING WS-MO-IX FROM 1 BY 1                                 
055800             UNTIL WS-MO-IX > WS-MO-COUNT.                                
055900     WRITE RPT-LINE FROM RPT-FOOTER-LINE AFTER 3.                         
056000 830-EXIT.                                                                
056100     EXIT.                                                                
056200                                                                          
056300 835-PRINT-ONE-MONTH.                                                     
056400     MOVE WS-MO-MONTH (WS-MO-IX) TO RPT-MONTH-KEY.                        
056500     MOVE WS-MO-TOTAL (WS-MO-IX) TO RPT-MONTH-AMOUNT.                     
056600     WRITE RPT-LINE FROM RPT-MONTH-DETAIL AFTER 1.                        
056700                                                                          
056800     MOVE WS-MO-MONTH (WS-MO-IX) TO MO-MONTH.                             
056900     MOVE WS-MO-TOTAL (WS-MO-IX) TO MO-TOTAL-SALES-USD.                   
057000     WRITE MO-EXTRACT-REC.                                                
057100 835-EXIT.                                                                
057200     EXIT.                                                                
057300                                                                          
057400*----------------------------------------------------------------*        
057500* UPSI-0 TRACE DUMP - TURNED ON AT THE JCL STEP WHEN THE         *        
057600* COVER TOTALS DON'T TIE OUT TO THE EXTRACT FILES.               *        
057700 890-DUMP-SUMMARY.                                                        
057800     DISPLAY 'SALXRPT - ORDER COUNT=' WS-SU-ORDER-COUNT                   
057900             ' TOTAL-AN=' WS-SU-TOTAL-AN.                                 
058000 890-EXIT.                                                                
058100     EXIT.                                                                
058200                                                                          
058300*----------------------------------------------------------------*        
058400 700-OPEN-FILES.                                                          
058500     OPEN INPUT  SALESMST.                                                
058600     OPEN OUTPUT SALAFEXT SALCAEXT SALMOEXT SALXRPRT.                     
058700     IF WS-SALESMST-STATUS NOT = '00'                                     
058800         DISPLAY 'SALXRPT - ERROR OPENING SALESMST. RC: '                 
058900                 WS-SALESMST-STATUS                                       
059000         MOVE 'Y' TO SAL-CB-ABEND-SW                                      
059100         MOVE 16 TO RETURN-CODE                                           
059200         MOVE 'Y' TO WS-SALESMST-EOF                                      
059300     END-IF.                                                              
059400     IF WS-SALXRPRT-STATUS NOT = '00'                                     
059500         DISPLAY 'SALXRPT - ERROR OPENING SALXRPRT. RC: '                 
059600                 WS-SALXRPRT-STATUS                                       
059700         MOVE 'Y' TO SAL-CB-ABEND-SW                                      
059800         MOVE 16 TO RETURN-CODE                                           
059900         MOVE 'Y' TO WS-SALESMST-EOF                                      
060000     END-IF.                                                              
060100 700-EXIT.                                                                
060200     EXIT.                                                                
060300                                                                          
060400*----------------------------------------------------------------*        
060500 900-CLOSE-FILES.                                                         
060600     CLOSE SALESMST SALAFEXT SALCAEXT SALMOEXT SALXRPRT.                  
060700 900-EXIT.                                                                
060800     EXIT.                                                                
